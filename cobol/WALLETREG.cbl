000100******************************************************************
000200*    WALLETREG.CBL
000300*
000400*    PROGRAM-ID.  WALLETREG
000500*    AUTHOR.      BERTIL K.
000600*    INSTALLATION. WALLET BATCH SERVICES
000700*    DATE-WRITTEN. 02/10/1996
000800*    DATE-COMPILED.
000900*    SECURITY.    UNCLASSIFIED - INTERNAL LEDGER DATA
001000*
001100*    PURPOSE.  CALLED BY WALLETBAT TO RUN EITHER SIDE OF THE
001200*    REGISTRATION SERVICE: LC-MODE 'R' POSTS NEW CUSTOMER
001300*    REGISTRATIONS (OPENS THE CUSTOMER ACCOUNT, OPENS OR
001400*    REUSES AN OPERATOR ACCOUNT, GRANTS THE WELCOME BONUS);
001500*    LC-MODE 'X' REVERSES A PREVIOUSLY GRANTED WELCOME BONUS.
001600*    THIS REPLACES THE OLD PRODUCT-MAINTENANCE MENU THAT USED
001700*    TO LIVE IN THIS MEMBER - THERE IS NO OPERATOR AT A
001800*    TERMINAL ANY MORE, JUST A BATCH OF REGISTRATION RECORDS.
001900*
002000*    CHANGE LOG.
002100*    ----------
002200*    02/10/1996 BK  WALLET-020  FIRST CUT, REWORKED FROM THE
002300*               OLD PRODUCT-MAINTENANCE MODULE.  ALL EXEC SQL
002400*               CURSORS REMOVED - THIS SHOP'S WALLET RUNS OFF
002500*               FLAT FILES, NOT DB2.
002600*    02/17/1996 PB  WALLET-025  ADDED OPERATOR AUTO-CREATE
002700*               (B0120/B0130) - A REGISTRATION NO LONGER HAS
002800*               TO NAME AN EXISTING OPERATOR ACCOUNT.
002900*    03/04/1996 SS  WALLET-033  ADDED C0100/C0110 FOR THE
003000*               REVERSAL SIDE - UP TO NOW THIS MEMBER ONLY
003100*               EVER POSTED, NEVER REVERSED, A REGISTRATION.
003200*    11/28/1998 BK  Y2K-006  SWITCHED THE RUN DATE STAMP FROM
003300*               A 2-DIGIT ACCEPT FROM DATE TO ACCEPT FROM
003400*               DATE YYYYMMDD - XFER-BOOKING-DATE NOW CARRIES
003500*               A FULL 4-DIGIT YEAR.
003600*    06/19/2002 PB  WALLET-044  WT-OPER-CREATED-TABLE ADDED -
003700*               AUDIT FOUND WE WERE OPENING A FRESH OPERATOR
003800*               ACCOUNT FOR EVERY REGISTRATION IN A
003900*               JURISDICTION INSTEAD OF REUSING THE FIRST ONE
004000*               WE CREATED THIS RUN.
004100*    08/02/2005 SS  WALLET-050  M0960-FIND-ACCOUNT NOW USES A
004200*               LINEAR SEARCH INSTEAD OF A HOME-GROWN LOOP -
004300*               ONE FEWER PLACE FOR AN OFF-BY-ONE TO HIDE.
004400*    04/14/2009 BK  WALLET-055  M0900-LOAD-ACCOUNT-TABLE AND
004500*               M0950-SAVE-ACCOUNT-TABLE WERE LOOPING INLINE
004600*               WITH PERFORM UNTIL / PERFORM ... TIMES AND
004700*               END-PERFORM - SPLIT THE LOOP BODIES OUT TO
004800*               M0900-LOAD-ONE-ACCOUNT AND M0950-SAVE-ONE-
004900*               ACCOUNT SO WE GO BACK TO PERFORMING A NAMED
005000*               PARAGRAPH, LIKE EVERYTHING ELSE IN THIS SHOP.
005100*    07/16/2009 BK  WALLET-062  EVERY PERFORM OF A PARAGRAPH THAT
005200*               HAS ITS OWN -EXIT NOW READS PERFORM ... THRU
005300*               ...-EXIT, MATCHING HOUSE STYLE ELSEWHERE IN THE
005400*               SUITE.  ALSO ADDED A FILE-STATUS CHECK ON THE
005500*               ACCOUNT-MASTER OPEN IN A0100-INITIALIZE, WITH A
005600*               GO TO Z0950-ABEND-EXIT ON A BAD OPEN.
005700*    08/04/2009 SS  WALLET-068  EVERY WS- WORKING-STORAGE ITEM AND
005800*               LK- LINKAGE ITEM IN THIS PROGRAM RENAMED TO THE
005900*               SHOP'S OWN WC-/WE-/W9-/WR- PREFIX SCHEME AND LC-
006000*               FOR LINKAGE - WS-/LK- ARE NOT HOUSE CONVENTIONS
006100*               HERE, NEVER WERE, AND SHOULD NOT HAVE CREPT IN.
006200******************************************************************
006300
006400 IDENTIFICATION DIVISION.
006500 PROGRAM-ID. WALLETREG.
006600 AUTHOR. BERTIL K.
006700 INSTALLATION. WALLET BATCH SERVICES.
006800 DATE-WRITTEN. 02/10/1996.
006900 DATE-COMPILED.
007000 SECURITY. UNCLASSIFIED - INTERNAL LEDGER DATA.
007100
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 SOURCE-COMPUTER. IBM-370.
007500 OBJECT-COMPUTER. IBM-370.
007600 SPECIAL-NAMES.
007700     C01 IS TOP-OF-FORM.
007800
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100     SELECT ACCOUNT-MASTER  ASSIGN TO ACCTMSTR
008200         ORGANIZATION IS SEQUENTIAL
008300         FILE STATUS IS WC-ACCTMSTR-STATUS.
008400     SELECT REGISTRATION-IN  ASSIGN TO REGIN
008500         ORGANIZATION IS SEQUENTIAL
008600         FILE STATUS IS WC-REGIN-STATUS.
008700     SELECT REGISTRATION-RESULTS-OUT  ASSIGN TO REGOUT
008800         ORGANIZATION IS SEQUENTIAL
008900         FILE STATUS IS WC-REGOUT-STATUS.
009000
009100 DATA DIVISION.
009200 FILE SECTION.
009300 FD  ACCOUNT-MASTER
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 185 CHARACTERS.
009600     COPY ACCOUNT REPLACING ACCOUNT-REC BY ACCT-MASTER-REC.
009700
009800 FD  REGISTRATION-IN
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 198 CHARACTERS.
010100 01  REGISTRATION-IN-REC           PIC X(198).
010200
010300 FD  REGISTRATION-RESULTS-OUT
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 172 CHARACTERS.
010600 01  REGISTRATION-OUT-REC          PIC X(172).
010700
010800 WORKING-STORAGE SECTION.
010900 01  WC-ACCTMSTR-STATUS            PIC X(02)     VALUE '00'.
011000     88  WC-ACCTMSTR-OK               VALUE '00'.
011100     88  WC-ACCTMSTR-EOF              VALUE '10'.
011200 01  WC-REGIN-STATUS               PIC X(02)     VALUE '00'.
011300     88  WC-REGIN-OK                  VALUE '00'.
011400     88  WC-REGIN-EOF                 VALUE '10'.
011500 01  WC-REGOUT-STATUS              PIC X(02)     VALUE '00'.
011600     88  WC-REGOUT-OK                 VALUE '00'.
011700
011800     COPY REGIST.
011900
012000*    02/10/1996 BK  WALLET-020  ONE TABLE ENTRY PER ACCOUNT-
012100*    MASTER RECORD, LOADED AT A0100 AND REWRITTEN AT A0900.
012200 01  WT-ACCOUNT-TABLE.
012300     05  WT-ACCOUNT-ENTRY OCCURS 500 TIMES
012400                          INDEXED BY WX-ACCT-IDX.
012500         10  WT-ACCT-ID                 PIC X(36).
012600         10  WT-ACCT-TYPE               PIC X(01).
012700             88  WT-ACCT-CUSTOMER           VALUE 'C'.
012800             88  WT-ACCT-OPERATOR           VALUE 'O'.
012900         10  WT-ACCT-JURISDICTION       PIC X(10).
013000         10  WT-ACCT-NAME               PIC X(60).
013100         10  WT-ACCT-BALANCE            PIC S9(09)V99 COMP-3.
013200         10  WT-ACCT-OPERATOR-ID        PIC X(36).
013300         10  WT-ACCT-ALLOW-NEGATIVE     PIC X(01).
013400             88  WT-ACCT-NEG-ALLOWED        VALUE 'Y'.
013500         10  FILLER                     PIC X(35).
013600
013700*    WALLET-050 - RAW VIEW OF EACH SLOT, USED ONLY TO TEST
013800*    WHETHER A SLOT PAST THE LOADED COUNT IS STILL ALL SPACE.
013900 01  WT-ACCOUNT-TABLE-ALPHA REDEFINES WT-ACCOUNT-TABLE.
014000     05  WT-ACCOUNT-ALPHA-SLOT OCCURS 500 TIMES PIC X(185).
014100
014200 01  WT-ACCOUNT-COUNT              PIC S9(07) COMP   VALUE ZERO.
014300
014400*    WALLET-044 - ONE ENTRY PER OPERATOR ACCOUNT CREATED BY
014500*    THIS RUN, SO A LATER REGISTRATION IN THE SAME
014600*    JURISDICTION REUSES IT RATHER THAN OPENING ANOTHER ONE.
014700 01  WT-OPER-CREATED-TABLE.
014800     05  WT-OPER-ENTRY OCCURS 50 TIMES INDEXED BY WX-OPER-IDX.
014900         10  WT-OPER-JURISDICTION       PIC X(10).
015000         10  WT-OPER-ACCT-ID            PIC X(36).
015100*    WALLET-044 - RAW VIEW OF EACH SLOT, SAME IDIOM AS
015200*    WT-ACCOUNT-TABLE-ALPHA ABOVE.
015300 01  WT-OPER-TABLE-ALPHA REDEFINES WT-OPER-CREATED-TABLE.
015400     05  WT-OPER-ALPHA-SLOT OCCURS 50 TIMES PIC X(46).
015500 01  WT-OPER-COUNT                 PIC S9(07) COMP   VALUE ZERO.
015600
015700 01  WR-SWITCHES.
015800     05  WC-REGISTRATION-EOF-SWITCH    PIC X(01) VALUE 'N'.
015900         88  WC-REGISTRATION-EOF           VALUE 'Y'.
016000     05  WC-FOUND-SWITCH               PIC X(01) VALUE 'N'.
016100         88  WC-FOUND                      VALUE 'Y'.
016200     05  WC-OPER-FOUND-SWITCH          PIC X(01) VALUE 'N'.
016300         88  WC-OPER-FOUND                 VALUE 'Y'.
016400
016500 01  W9-CUST-IDX                   PIC S9(07) COMP  VALUE ZERO.
016600 01  W9-OPER-IDX                   PIC S9(07) COMP  VALUE ZERO.
016700*    WALLET-050 - NEUTRAL RESULT SLOT FOR M0960-FIND-ACCOUNT-
016800*    BY-ID.  THE PARAGRAPH IS USED TO RESOLVE BOTH A CUSTOMER
016900*    AND AN OPERATOR ACCOUNT NUMBER (B0120/C0110) - IT MUST
017000*    NOT WRITE STRAIGHT INTO W9-CUST-IDX OR IT WOULD STEP ON
017100*    A SUBSCRIPT THE CALLER STILL NEEDS.
017200 01  W9-LOOKUP-IDX                 PIC S9(07) COMP  VALUE ZERO.
017300
017400*    WALLET-020 - THE OLD PRODUCT-MAINTENANCE MODULE USED TO
017500*    CARRY A FIXED SERVICE CHARGE THE SAME WAY - ONE 77-LEVEL
017600*    CONSTANT, NEVER RE-DERIVED.
017700 77  W9-WELCOME-BONUS-AMT          PIC S9(09)V99 COMP-3
017800                                   VALUE 50.00.
017900
018000 01  WC-XFER-ID                    PIC X(36)     VALUE SPACE.
018100 01  WC-XFER-JURISDICTION          PIC X(10)     VALUE SPACE.
018200 01  WC-XFER-TYPE                  PIC X(24)     VALUE SPACE.
018300 01  W9-LEG1-AMOUNT                PIC S9(09)V99 COMP-3 VALUE ZERO.
018400 01  W9-LEG2-AMOUNT                PIC S9(09)V99 COMP-3 VALUE ZERO.
018500 01  WC-ACCTPOST-REJECTED          PIC X(01)     VALUE 'N'.
018600     88  WC-ACCTPOST-WAS-REJECTED     VALUE 'Y'.
018700 01  WC-ACCTPOST-DETAIL            PIC X(80)     VALUE SPACE.
018800
018900 01  WR-TODAY-FIELDS.
019000     05  WE-TODAY-YYYYMMDD         PIC 9(08)     VALUE ZERO.
019100 01  WR-TODAY-ALPHA REDEFINES WR-TODAY-FIELDS.
019200     05  WC-TODAY-ALPHA-8          PIC X(08).
019300 01  WC-XFER-BOOKING-DATE          PIC X(10)     VALUE SPACE.
019400
019500 01  W9-NEXT-OPER-SEQ              PIC 9(04) COMP VALUE ZERO.
019600 01  WE-NEXT-OPER-SEQ-DISPLAY      PIC 9(04)      VALUE ZERO.
019700
019800     COPY Z0900-ERROR-WKSTG.
019900
020000 LINKAGE SECTION.
020100 01  LC-MODE                       PIC X(01).
020200     88  LC-MODE-IS-POST              VALUE 'R'.
020300     88  LC-MODE-IS-REVERSE           VALUE 'X'.
020400 01  LC-CTL-TOTALS.
020500     05  LC-CTL-FLOW-NAME          PIC X(30).
020600     05  LC-CTL-RECORDS-READ       PIC S9(07) COMP.
020700     05  LC-CTL-APPROVED-COUNT     PIC S9(07) COMP.
020800     05  LC-CTL-REJECTED-COUNT     PIC S9(07) COMP.
020900     05  LC-CTL-TOTAL-AMOUNT       PIC S9(09)V99 COMP-3.
021000
021100 PROCEDURE DIVISION USING LC-MODE LC-CTL-TOTALS.
021200
021300 0000-WALLETREG.
021400     MOVE 'WALLETREG' TO WC-MSG-SRCFILE
021500     MOVE ZERO TO LC-CTL-RECORDS-READ LC-CTL-APPROVED-COUNT
021600                  LC-CTL-REJECTED-COUNT
021700     MOVE ZERO TO LC-CTL-TOTAL-AMOUNT
021800     PERFORM A0100-INITIALIZE THRU A0100-INITIALIZE-EXIT
021900     EVALUATE TRUE
022000         WHEN LC-MODE-IS-POST
022100             MOVE 'CUSTOMER REGISTRATION' TO LC-CTL-FLOW-NAME
022200             PERFORM B0100-POST-REGISTRATIONS
022300                    THRU B0100-POST-REGISTRATIONS-EXIT
022400         WHEN LC-MODE-IS-REVERSE
022500             MOVE 'REGISTRATION REVERSAL' TO LC-CTL-FLOW-NAME
022600             PERFORM C0100-REVERSE-REGISTRATIONS
022700                    THRU C0100-REVERSE-REGISTRATIONS-EXIT
022800         WHEN OTHER
022900             MOVE 'WALLETREG' TO WC-MSG-SRCFILE
023000             MOVE '0000-WALLETREG' TO WC-MSG-PARA
023100             MOVE LC-MODE TO WC-MSG-TBLCURS
023200             PERFORM Z0900-error-routine
023300     END-EVALUATE
023400     PERFORM A0900-TERMINATE THRU A0900-TERMINATE-EXIT
023500     GOBACK.
023600
023700 A0100-INITIALIZE.
023800     ACCEPT WE-TODAY-YYYYMMDD FROM DATE YYYYMMDD
023900     STRING WC-TODAY-ALPHA-8(1:4) '-' WC-TODAY-ALPHA-8(5:2) '-'
024000            WC-TODAY-ALPHA-8(7:2)
024100            DELIMITED BY SIZE INTO WC-XFER-BOOKING-DATE
024200     OPEN INPUT ACCOUNT-MASTER
024300     IF WC-ACCTMSTR-STATUS NOT = '00'
024400         MOVE 'A0100-INITIALIZE' TO WC-MSG-PARA
024500         MOVE WC-ACCTMSTR-STATUS TO WC-MSG-FILSTAT
024600         GO TO Z0950-ABEND-EXIT
024700     END-IF
024800     PERFORM M0900-LOAD-ACCOUNT-TABLE THRU M0900-LOAD-ACCOUNT-TABLE-EXIT
024900     CLOSE ACCOUNT-MASTER
025000     IF LC-MODE-IS-POST
025100         OPEN INPUT REGISTRATION-IN
025200         OPEN OUTPUT REGISTRATION-RESULTS-OUT
025300     ELSE
025400         OPEN INPUT REGISTRATION-IN
025500         OPEN OUTPUT REGISTRATION-RESULTS-OUT
025600     END-IF.
025700
025800 A0100-INITIALIZE-EXIT.
025900     EXIT.
026000
026100 A0900-TERMINATE.
026200     CLOSE REGISTRATION-IN REGISTRATION-RESULTS-OUT
026300     OPEN OUTPUT ACCOUNT-MASTER
026400     PERFORM M0950-SAVE-ACCOUNT-TABLE THRU M0950-SAVE-ACCOUNT-TABLE-EXIT
026500     CLOSE ACCOUNT-MASTER.
026600
026700 A0900-TERMINATE-EXIT.
026800     EXIT.
026900
027000 B0100-POST-REGISTRATIONS.
027100     MOVE 'N' TO WC-REGISTRATION-EOF-SWITCH
027200     READ REGISTRATION-IN INTO REGISTRATION-REC
027300         AT END
027400             MOVE 'Y' TO WC-REGISTRATION-EOF-SWITCH
027500     END-READ
027600     PERFORM B0110-PROCESS-ONE-REGISTRATION
027700            THRU B0110-PROCESS-ONE-REGISTRATION-EXIT
027800             UNTIL WC-REGISTRATION-EOF.
027900
028000 B0100-POST-REGISTRATIONS-EXIT.
028100     EXIT.
028200
028300 B0110-PROCESS-ONE-REGISTRATION.
028400     ADD 1 TO LC-CTL-RECORDS-READ
028500     PERFORM B0120-RESOLVE-OPERATOR THRU B0120-RESOLVE-OPERATOR-EXIT
028600     PERFORM M0970-CREATE-CUSTOMER-ACCOUNT
028700            THRU M0970-CREATE-CUSTOMER-ACCOUNT-EXIT
028800     PERFORM B0140-POST-WELCOME-BONUS THRU B0140-POST-WELCOME-BONUS-EXIT
028900     MOVE RG-EVENT-ID     TO RR-EVENT-ID
029000     MOVE 'APPROVED'      TO RR-STATUS
029100     MOVE WT-ACCT-ID(W9-OPER-IDX) TO RR-OPERATOR-ID
029200     MOVE 'Welcome bonus granted' TO RR-STATUS-DETAIL
029300     ADD 1 TO LC-CTL-APPROVED-COUNT
029400     WRITE REGISTRATION-OUT-REC FROM REGISTRATION-RESULT-REC
029500     READ REGISTRATION-IN INTO REGISTRATION-REC
029600         AT END
029700             MOVE 'Y' TO WC-REGISTRATION-EOF-SWITCH
029800     END-READ.
029900
030000 B0110-PROCESS-ONE-REGISTRATION-EXIT.
030100     EXIT.
030200
030300 B0120-RESOLVE-OPERATOR.
030400*    WALLET-025 / WALLET-044.  A NAMED OPERATOR THAT RESOLVES
030500*    IN THE ACCOUNT MASTER WINS; OTHERWISE WE REUSE AN
030600*    OPERATOR THIS RUN ALREADY OPENED FOR THE SAME
030700*    JURISDICTION, AND ONLY FAILING THAT DO WE OPEN A NEW ONE.
030800     MOVE 'N' TO WC-FOUND-SWITCH
030900     IF RG-OPERATOR-ID NOT = SPACE
031000         MOVE RG-OPERATOR-ID TO WC-XFER-ID
031100         PERFORM M0960-FIND-ACCOUNT-BY-ID
031200                THRU M0960-FIND-ACCOUNT-BY-ID-EXIT
031300     END-IF
031400     IF WC-FOUND
031500         MOVE W9-LOOKUP-IDX TO W9-OPER-IDX
031600     ELSE
031700         MOVE 'N' TO WC-OPER-FOUND-SWITCH
031800         SET WX-OPER-IDX TO 1
031900         SEARCH WT-OPER-ENTRY
032000             AT END
032100                 CONTINUE
032200             WHEN WT-OPER-JURISDICTION(WX-OPER-IDX) = RG-JURISDICTION
032300                 MOVE 'Y' TO WC-OPER-FOUND-SWITCH
032400         END-SEARCH
032500         IF WC-OPER-FOUND
032600             MOVE WT-OPER-ACCT-ID(WX-OPER-IDX) TO WC-XFER-ID
032700             PERFORM M0960-FIND-ACCOUNT-BY-ID
032800                    THRU M0960-FIND-ACCOUNT-BY-ID-EXIT
032900             MOVE W9-LOOKUP-IDX TO W9-OPER-IDX
033000         ELSE
033100             PERFORM B0130-CREATE-OPERATOR-ACCOUNT
033200                    THRU B0130-CREATE-OPERATOR-ACCOUNT-EXIT
033300         END-IF
033400     END-IF.
033500
033600 B0120-RESOLVE-OPERATOR-EXIT.
033700     EXIT.
033800
033900 B0130-CREATE-OPERATOR-ACCOUNT.
034000     ADD 1 TO WT-ACCOUNT-COUNT
034100     SET WX-ACCT-IDX TO WT-ACCOUNT-COUNT
034200     MOVE RG-EVENT-ID              TO WT-ACCT-ID(WX-ACCT-IDX)
034300     MOVE 'O'                      TO WT-ACCT-TYPE(WX-ACCT-IDX)
034400     MOVE RG-JURISDICTION          TO WT-ACCT-JURISDICTION(WX-ACCT-IDX)
034500     ADD 1 TO W9-NEXT-OPER-SEQ
034600     MOVE W9-NEXT-OPER-SEQ TO WE-NEXT-OPER-SEQ-DISPLAY
034700     STRING 'AUTO-OPERATOR ' RG-JURISDICTION ' #'
034800            WE-NEXT-OPER-SEQ-DISPLAY
034900            DELIMITED BY SIZE INTO WT-ACCT-NAME(WX-ACCT-IDX)
035000     MOVE ZERO                     TO WT-ACCT-BALANCE(WX-ACCT-IDX)
035100     MOVE SPACE                    TO WT-ACCT-OPERATOR-ID(WX-ACCT-IDX)
035200     MOVE 'Y'                      TO WT-ACCT-ALLOW-NEGATIVE(WX-ACCT-IDX)
035300     MOVE WX-ACCT-IDX              TO W9-OPER-IDX
035400     ADD 1 TO WT-OPER-COUNT
035500     SET WX-OPER-IDX TO WT-OPER-COUNT
035600     MOVE RG-JURISDICTION           TO WT-OPER-JURISDICTION(WX-OPER-IDX)
035700     MOVE WT-ACCT-ID(WX-ACCT-IDX)    TO WT-OPER-ACCT-ID(WX-OPER-IDX).
035800
035900 B0130-CREATE-OPERATOR-ACCOUNT-EXIT.
036000     EXIT.
036100
036200 B0140-POST-WELCOME-BONUS.
036300     MOVE RG-EVENT-ID          TO WC-XFER-ID
036400     MOVE RG-JURISDICTION      TO WC-XFER-JURISDICTION
036500     MOVE 'WELCOME-BONUS'      TO WC-XFER-TYPE
036600     MOVE W9-WELCOME-BONUS-AMT TO W9-LEG1-AMOUNT
036700     COMPUTE W9-LEG2-AMOUNT ROUNDED = W9-LEG1-AMOUNT * -1
036800     MOVE 'N' TO WC-ACCTPOST-REJECTED
036900     CALL 'ACCTPOST' USING WC-XFER-ID WC-XFER-JURISDICTION
037000         WC-XFER-TYPE WC-XFER-BOOKING-DATE
037100         WT-ACCOUNT-ENTRY(W9-CUST-IDX) W9-LEG1-AMOUNT
037200         WT-ACCOUNT-ENTRY(W9-OPER-IDX) W9-LEG2-AMOUNT
037300         WC-ACCTPOST-REJECTED WC-ACCTPOST-DETAIL
037400     IF WC-ACCTPOST-WAS-REJECTED
037500         MOVE 'B0140-POST-WELCOME-BONUS' TO WC-MSG-PARA
037600         MOVE WC-XFER-ID TO WC-MSG-TBLCURS
037700         PERFORM Z0900-error-routine
037800     ELSE
037900         ADD W9-WELCOME-BONUS-AMT TO LC-CTL-TOTAL-AMOUNT
038000     END-IF.
038100
038200 B0140-POST-WELCOME-BONUS-EXIT.
038300     EXIT.
038400
038500 C0100-REVERSE-REGISTRATIONS.
038600     MOVE 'N' TO WC-REGISTRATION-EOF-SWITCH
038700     READ REGISTRATION-IN INTO REGISTRATION-REC
038800         AT END
038900             MOVE 'Y' TO WC-REGISTRATION-EOF-SWITCH
039000     END-READ
039100     PERFORM C0110-PROCESS-ONE-REVERSAL
039200            THRU C0110-PROCESS-ONE-REVERSAL-EXIT
039300             UNTIL WC-REGISTRATION-EOF.
039400
039500 C0100-REVERSE-REGISTRATIONS-EXIT.
039600     EXIT.
039700
039800 C0110-PROCESS-ONE-REVERSAL.
039900     ADD 1 TO LC-CTL-RECORDS-READ
040000     MOVE RG-ENTITY-ID TO WC-XFER-ID
040100     PERFORM M0960-FIND-ACCOUNT-BY-ID THRU M0960-FIND-ACCOUNT-BY-ID-EXIT
040200     IF NOT WC-FOUND
040300         MOVE RG-EVENT-ID     TO RR-EVENT-ID
040400         MOVE 'REJECTED'      TO RR-STATUS
040500         MOVE SPACE           TO RR-OPERATOR-ID
040600         MOVE 'No such customer account' TO RR-STATUS-DETAIL
040700         ADD 1 TO LC-CTL-REJECTED-COUNT
040800     ELSE
040900         MOVE W9-LOOKUP-IDX TO W9-CUST-IDX
041000         MOVE RG-OPERATOR-ID TO WC-XFER-ID
041100         PERFORM M0960-FIND-ACCOUNT-BY-ID
041200                THRU M0960-FIND-ACCOUNT-BY-ID-EXIT
041300         IF NOT WC-FOUND
041400             MOVE RG-EVENT-ID     TO RR-EVENT-ID
041500             MOVE 'REJECTED'      TO RR-STATUS
041600             MOVE SPACE           TO RR-OPERATOR-ID
041700             MOVE 'No such operator account' TO RR-STATUS-DETAIL
041800             ADD 1 TO LC-CTL-REJECTED-COUNT
041900         ELSE
042000             MOVE W9-LOOKUP-IDX TO W9-OPER-IDX
042100             MOVE RG-EVENT-ID          TO WC-XFER-ID
042200             MOVE RG-JURISDICTION      TO WC-XFER-JURISDICTION
042300             MOVE 'WELCOME-BONUS-REVERSAL' TO WC-XFER-TYPE
042400             COMPUTE W9-LEG1-AMOUNT ROUNDED =
042500                     W9-WELCOME-BONUS-AMT * -1
042600             COMPUTE W9-LEG2-AMOUNT ROUNDED = W9-LEG1-AMOUNT * -1
042700             MOVE 'N' TO WC-ACCTPOST-REJECTED
042800             CALL 'ACCTPOST' USING WC-XFER-ID WC-XFER-JURISDICTION
042900                 WC-XFER-TYPE WC-XFER-BOOKING-DATE
043000                 WT-ACCOUNT-ENTRY(W9-CUST-IDX) W9-LEG1-AMOUNT
043100                 WT-ACCOUNT-ENTRY(W9-OPER-IDX) W9-LEG2-AMOUNT
043200                 WC-ACCTPOST-REJECTED WC-ACCTPOST-DETAIL
043300             MOVE RG-EVENT-ID    TO RR-EVENT-ID
043400             MOVE 'APPROVED'     TO RR-STATUS
043500             MOVE RG-OPERATOR-ID TO RR-OPERATOR-ID
043600             MOVE 'Welcome bonus reversed' TO RR-STATUS-DETAIL
043700             ADD 1 TO LC-CTL-APPROVED-COUNT
043800             ADD W9-WELCOME-BONUS-AMT TO LC-CTL-TOTAL-AMOUNT
043900         END-IF
044000     END-IF
044100     WRITE REGISTRATION-OUT-REC FROM REGISTRATION-RESULT-REC
044200     READ REGISTRATION-IN INTO REGISTRATION-REC
044300         AT END
044400             MOVE 'Y' TO WC-REGISTRATION-EOF-SWITCH
044500     END-READ.
044600
044700 C0110-PROCESS-ONE-REVERSAL-EXIT.
044800     EXIT.
044900
045000 M0900-LOAD-ACCOUNT-TABLE.
045100     MOVE ZERO TO WT-ACCOUNT-COUNT
045200     READ ACCOUNT-MASTER INTO ACCT-MASTER-REC
045300         AT END
045400             MOVE '10' TO WC-ACCTMSTR-STATUS
045500     END-READ
045600     PERFORM M0900-LOAD-ONE-ACCOUNT
045700            THRU M0900-LOAD-ONE-ACCOUNT-EXIT UNTIL WC-ACCTMSTR-EOF.
045800
045900 M0900-LOAD-ACCOUNT-TABLE-EXIT.
046000     EXIT.
046100*    WALLET-055 BK  M0900-LOAD-ONE-ACCOUNT SPLIT OUT OF THE OLD
046200*               INLINE PERFORM UNTIL LOOP ABOVE - SHOP STYLE
046300*               PERFORMS A PARAGRAPH, IT DOES NOT LOOP INLINE.
046400 M0900-LOAD-ONE-ACCOUNT.
046500     ADD 1 TO WT-ACCOUNT-COUNT
046600     SET WX-ACCT-IDX TO WT-ACCOUNT-COUNT
046700     MOVE ACCT-MASTER-REC TO WT-ACCOUNT-ENTRY(WX-ACCT-IDX)
046800     READ ACCOUNT-MASTER INTO ACCT-MASTER-REC
046900         AT END
047000             MOVE '10' TO WC-ACCTMSTR-STATUS
047100     END-READ.
047200
047300 M0900-LOAD-ONE-ACCOUNT-EXIT.
047400     EXIT.
047500
047600 M0950-SAVE-ACCOUNT-TABLE.
047700     SET WX-ACCT-IDX TO 1
047800     PERFORM M0950-SAVE-ONE-ACCOUNT
047900            THRU M0950-SAVE-ONE-ACCOUNT-EXIT WT-ACCOUNT-COUNT TIMES.
048000
048100 M0950-SAVE-ACCOUNT-TABLE-EXIT.
048200     EXIT.
048300*    WALLET-055 BK  M0950-SAVE-ONE-ACCOUNT SPLIT OUT THE SAME WAY.
048400 M0950-SAVE-ONE-ACCOUNT.
048500     MOVE WT-ACCOUNT-ENTRY(WX-ACCT-IDX) TO ACCT-MASTER-REC
048600     WRITE ACCT-MASTER-REC
048700     SET WX-ACCT-IDX UP BY 1.
048800
048900 M0950-SAVE-ONE-ACCOUNT-EXIT.
049000     EXIT.
049100
049200 M0960-FIND-ACCOUNT-BY-ID.
049300     MOVE 'N' TO WC-FOUND-SWITCH
049400     SET WX-ACCT-IDX TO 1
049500     SEARCH WT-ACCOUNT-ENTRY
049600         AT END
049700             CONTINUE
049800         WHEN WT-ACCT-ID(WX-ACCT-IDX) = WC-XFER-ID
049900             MOVE 'Y' TO WC-FOUND-SWITCH
050000             SET W9-LOOKUP-IDX TO WX-ACCT-IDX
050100     END-SEARCH.
050200
050300 M0960-FIND-ACCOUNT-BY-ID-EXIT.
050400     EXIT.
050500
050600 M0970-CREATE-CUSTOMER-ACCOUNT.
050700     ADD 1 TO WT-ACCOUNT-COUNT
050800     SET WX-ACCT-IDX TO WT-ACCOUNT-COUNT
050900     MOVE RG-ENTITY-ID              TO WT-ACCT-ID(WX-ACCT-IDX)
051000     MOVE 'C'                       TO WT-ACCT-TYPE(WX-ACCT-IDX)
051100     MOVE RG-JURISDICTION           TO WT-ACCT-JURISDICTION(WX-ACCT-IDX)
051200     MOVE RG-NAME                   TO WT-ACCT-NAME(WX-ACCT-IDX)
051300     MOVE ZERO                      TO WT-ACCT-BALANCE(WX-ACCT-IDX)
051400     MOVE WT-ACCT-ID(W9-OPER-IDX)   TO WT-ACCT-OPERATOR-ID(WX-ACCT-IDX)
051500     MOVE 'N'                       TO WT-ACCT-ALLOW-NEGATIVE(WX-ACCT-IDX)
051600     MOVE WX-ACCT-IDX               TO W9-CUST-IDX.
051700
051800 M0970-CREATE-CUSTOMER-ACCOUNT-EXIT.
051900     EXIT.
052000
052100 Z0900-error-routine.
052200     COPY Z0900-ERROR-ROUTINE.
052300     .
052400*    WALLET-062 BK  Z0950-ABEND-EXIT ADDED - A0100-INITIALIZE
052500*               USED TO OPEN ACCOUNT-MASTER AND NEVER LOOK AT
052600*               THE STATUS CODE.  A BAD OPEN NOW TRACES AND
052700*               ABENDS INSTEAD OF RUNNING THE WHOLE REGISTRATION
052800*               FLOW AGAINST AN EMPTY ACCOUNT TABLE.
052900 Z0950-ABEND-EXIT.
053000     DISPLAY '*** WALLETREG ABEND - ACCOUNT-MASTER OPEN FAILED ***'
053100     DISPLAY 'PARAGRAPH  : ' WC-MSG-PARA
053200     DISPLAY 'FILE STATUS: ' WC-MSG-FILSTAT
053300     MOVE 16 TO RETURN-CODE
053400     STOP RUN.
