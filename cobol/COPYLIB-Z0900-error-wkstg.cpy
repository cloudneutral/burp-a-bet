000100******************************************************************
000200*    COPYLIB-Z0900-ERROR-WKSTG.CPY
000300*
000400*    WORKING STORAGE DATA STRUCTURE FOR THE BATCH ABEND/
000500*    ERROR TRACE ROUTINE, SHARED BY EVERY PROGRAM IN THE
000600*    WALLET BATCH SUITE.
000700*
000800*    PUT THIS FILE IN THE /COPYLIB DIRECTORY.
000900*
001000*    INCLUDE WITH: 'COPY Z0900-ERROR-WKSTG.' IN WS.
001100*
001200*    2016-02-22 SS  WALLET-028  REWORKED FROM THE OLD SQLCODE
001300*               TRACE BLOCK FOR FILE-STATUS BATCH I-O -
001400*               THERE IS NO DB2 IN THIS SUITE, SO THE
001500*               TRACE NOW CARRIES A FILE-STATUS CODE AND
001600*               THE FILE/RECORD KEY THAT WAS IN PLAY.
001700******************************************************************
001800    01  WC-LOG-TEXT                  PIC X(80)     VALUE SPACE.
001900    01  W9-SPACE-CNT                 PIC S9(4) COMP VALUE ZERO.
002000    01  WR-ERROR-HANDLER.
002100        05  WR-PROGRAM-ERROR-MESSAGE.
002200            10  FILLER            PIC X(08) VALUE 'FILSTAT:'.
002300            10  WC-MSG-FILSTAT    PIC X(02).
002400            10  FILLER            PIC X(01) VALUE '|'.
002500            10  WC-MSG-TBLCURS    PIC X(15) VALUE SPACE.
002600            10  FILLER            PIC X(01) VALUE '|'.
002700            10  WC-MSG-PARA       PIC X(30) VALUE SPACE.
002800            10  FILLER            PIC X(01) VALUE '|'.
002900            10  WC-MSG-SRCFILE    PIC X(20) VALUE SPACE.
