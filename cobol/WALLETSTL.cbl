000100******************************************************************
000200*    WALLETSTL.CBL
000300*
000400*    PROGRAM-ID.  WALLETSTL
000500*    AUTHOR.      BERTIL K.
000600*    INSTALLATION. WALLET BATCH SERVICES
000700*    DATE-WRITTEN. 05/06/1996
000800*    DATE-COMPILED.
000900*    SECURITY.    UNCLASSIFIED - INTERNAL LEDGER DATA
001000*
001100*    PURPOSE.  CALLED BY WALLETBAT TO PAY OUT SETTLED BETS.
001200*    FOR EACH SETTLEMENT RECORD THE OPERATOR ACCOUNT FOR THE
001300*    EVENT'S JURISDICTION PAYS THE CUSTOMER THE PAYOUT AMOUNT.
001400*    A ZERO OR NEGATIVE PAYOUT IS A VALID OUTCOME - IT MEANS THE
001500*    BET LOST - AND POSTS NOTHING.  THIS PROGRAM NEVER REJECTS A
001600*    SETTLEMENT THE WAY WALLETBET CAN REJECT A WAGER; THE WORST
001700*    CASE HERE IS "NO PAYOUT", NOT A BOUNCED RECORD.  REWORKED
001800*    FROM THE OLD SQL INVOICE-SUBMISSION PROGRAM - THE CURSOR
001900*    LOOP OVER CUSTOMERS/INVOICES/ITEMS IS GONE, BUT THE SAME
002000*    "READ ONE SOURCE RECORD, BUILD ONE RESULT RECORD" SHAPE OF
002100*    B0100/B0200 CARRIES OVER.
002200*
002300*    CHANGE LOG.
002400*    ----------
002500*    05/06/1996 BK  WALLET-036  FIRST CUT, REWORKED FROM THE OLD
002600*               SQL INVOICE SUBMISSION PROGRAM.
002700*    05/20/1996 SS  WALLET-038  B0210-CHECK-PAYOUT-AMOUNT ADDED -
002800*               THE FIRST CUT POSTED A ZERO-AMOUNT LEG PAIR FOR
002900*               EVERY LOSING BET, WHICH PADDED TRANSFER-LOG WITH
003000*               USELESS ZERO ENTRIES.
003100*    11/29/1998 PB  Y2K-008  RUN DATE STAMP NOW ACCEPT FROM DATE
003200*               YYYYMMDD, NOT THE OLD 2-DIGIT YEAR.
003300*    05/14/2003 BK  WALLET-047  WT-ACCOUNT-TABLE-ALPHA ADDED FOR
003400*               THE SAME REASON AS IN WALLETREG/WALLETBET.
003500*    09/09/2006 SS  WALLET-053  M0900-FIND-ACCOUNT-BY-ID (NEW IN
003600*               THIS PROGRAM) NEVER SETS W9-CUST-IDX OR
003700*               W9-OPER-IDX DIRECTLY - SAME W9-LOOKUP-IDX
003800*               DISCIPLINE AS WALLETREG/WALLETBET, BUILT IN FROM
003900*               THE START THIS TIME INSTEAD OF PATCHED IN LATER.
004000*    04/14/2009 SS  WALLET-057  M0910-LOAD-ACCOUNT-TABLE AND
004100*               M0920-SAVE-ACCOUNT-TABLE WERE LOOPING INLINE
004200*               WITH END-PERFORM - SPLIT THE BODIES OUT TO
004300*               M0910-LOAD-ONE-ACCOUNT AND M0920-SAVE-ONE-
004400*               ACCOUNT SO WE GO BACK TO PERFORMING A NAMED
004500*               PARAGRAPH.
004600*    06/19/2009 BK  WALLET-059  B0220-POST-PAYOUT WAS STAMPING
004700*               XFER-TYPE 'BET-SETTLEMENT' - NOT ONE OF THE CODES
004800*               TRANSFER-LOG RECOGNIZES.  CORRECTED TO THE
004900*               'BET-WAGER-PAYOUT' CODE, WHICH IS WHAT A SETTLED
005000*               WAGER'S PAYOUT LEG PAIR ACTUALLY IS.
005100*    07/23/2009 PB  WALLET-063  EVERY PERFORM OF A PARAGRAPH THAT
005200*               HAS ITS OWN -EXIT NOW READS PERFORM ... THRU
005300*               ...-EXIT.  ALSO ADDED A FILE-STATUS CHECK ON THE
005400*               ACCOUNT-MASTER OPEN IN A0100-INIT, WITH A GO TO
005500*               Z0950-ABEND-EXIT ON A BAD OPEN.
005600*    08/04/2009 SS  WALLET-066  B0200-POST-SETTLEMENTS NEVER ADDED
005700*               1 TO LC-CTL-APPROVED-COUNT ON EITHER THE "NO SUCH
005800*               CUSTOMER ACCOUNT" OR "OPERATOR ACCOUNT NOT FOUND"
005900*               BRANCH - A SETTLEMENT THAT HIT A MISSING ACCOUNT
006000*               DROPPED OUT OF THE CONTROL TOTALS ENTIRELY.  BOTH
006100*               BRANCHES LEAVE BG-STATUS 'APPROVED' (THERE IS NO
006200*               REJECTED DISPOSITION FOR A SETTLEMENT, PER THE
006300*               BANNER ON B0200), SO BOTH NOW COUNT APPROVED TOO.
006400*    08/04/2009 SS  WALLET-070  EVERY WS- WORKING-STORAGE ITEM AND
006500*               LK- LINKAGE ITEM IN THIS PROGRAM RENAMED TO THE
006600*               SHOP'S OWN WC-/WE-/W9-/WR- PREFIX SCHEME AND LC-
006700*               FOR LINKAGE - WS-/LK- ARE NOT HOUSE CONVENTIONS
006800*               HERE, NEVER WERE, AND SHOULD NOT HAVE CREPT IN.
006900******************************************************************
007000
007100 IDENTIFICATION DIVISION.
007200 PROGRAM-ID. WALLETSTL.
007300 AUTHOR. BERTIL K.
007400 INSTALLATION. WALLET BATCH SERVICES.
007500 DATE-WRITTEN. 05/06/1996.
007600 DATE-COMPILED.
007700 SECURITY. UNCLASSIFIED - INTERNAL LEDGER DATA.
007800
007900 ENVIRONMENT DIVISION.
008000 CONFIGURATION SECTION.
008100 SOURCE-COMPUTER. IBM-370.
008200 OBJECT-COMPUTER. IBM-370.
008300 SPECIAL-NAMES.
008400     C01 IS TOP-OF-FORM.
008500
008600 INPUT-OUTPUT SECTION.
008700 FILE-CONTROL.
008800     SELECT ACCOUNT-MASTER  ASSIGN TO ACCTMSTR
008900         ORGANIZATION IS SEQUENTIAL
009000         FILE STATUS IS WC-ACCTMSTR-STATUS.
009100     SELECT SETTLEMENT-IN  ASSIGN TO SETTLEIN
009200         ORGANIZATION IS SEQUENTIAL
009300         FILE STATUS IS WC-SETTLEIN-STATUS.
009400     SELECT SETTLEMENT-RESULTS-OUT  ASSIGN TO SETTLEOUT
009500         ORGANIZATION IS SEQUENTIAL
009600         FILE STATUS IS WC-SETTLEOUT-STATUS.
009700
009800 DATA DIVISION.
009900 FILE SECTION.
010000 FD  ACCOUNT-MASTER
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 185 CHARACTERS.
010300     COPY ACCOUNT REPLACING ACCOUNT-REC BY ACCT-MASTER-REC.
010400
010500 FD  SETTLEMENT-IN
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 104 CHARACTERS.
010800 01  SETTLEMENT-IN-REC             PIC X(104).
010900
011000 FD  SETTLEMENT-RESULTS-OUT
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 136 CHARACTERS.
011300 01  SETTLEMENT-OUT-REC            PIC X(136).
011400
011500 WORKING-STORAGE SECTION.
011600 01  WC-ACCTMSTR-STATUS            PIC X(02)     VALUE '00'.
011700     88  WC-ACCTMSTR-OK               VALUE '00'.
011800     88  WC-ACCTMSTR-EOF              VALUE '10'.
011900 01  WC-SETTLEIN-STATUS            PIC X(02)     VALUE '00'.
012000     88  WC-SETTLEIN-OK               VALUE '00'.
012100     88  WC-SETTLEIN-EOF              VALUE '10'.
012200 01  WC-SETTLEOUT-STATUS           PIC X(02)     VALUE '00'.
012300     88  WC-SETTLEOUT-OK              VALUE '00'.
012400
012500     COPY SETTLE.
012600
012700*    05/06/1996 BK  WALLET-036  ONE TABLE ENTRY PER ACCOUNT-
012800*    MASTER RECORD, LOADED AT A0100-INIT AND REWRITTEN AT A0900-
012900*    WRAPUP, SAME AS WALLETREG/WALLETBET.
013000 01  WT-ACCOUNT-TABLE.
013100     05  WT-ACCOUNT-ENTRY OCCURS 500 TIMES
013200                          INDEXED BY WX-ACCT-IDX.
013300         10  WT-ACCT-ID                 PIC X(36).
013400         10  WT-ACCT-TYPE               PIC X(01).
013500             88  WT-ACCT-CUSTOMER           VALUE 'C'.
013600             88  WT-ACCT-OPERATOR           VALUE 'O'.
013700         10  WT-ACCT-JURISDICTION       PIC X(10).
013800         10  WT-ACCT-NAME               PIC X(60).
013900         10  WT-ACCT-BALANCE            PIC S9(09)V99 COMP-3.
014000         10  WT-ACCT-OPERATOR-ID        PIC X(36).
014100         10  WT-ACCT-ALLOW-NEGATIVE     PIC X(01).
014200             88  WT-ACCT-NEG-ALLOWED        VALUE 'Y'.
014300         10  FILLER                     PIC X(35).
014400
014500*    WALLET-047 - RAW VIEW OF EACH SLOT, USED ONLY TO TEST
014600*    WHETHER A SLOT PAST THE LOADED COUNT IS STILL ALL SPACE.
014700 01  WT-ACCOUNT-TABLE-ALPHA REDEFINES WT-ACCOUNT-TABLE.
014800     05  WT-ACCOUNT-ALPHA-SLOT OCCURS 500 TIMES PIC X(185).
014900
015000 01  WT-ACCOUNT-COUNT              PIC S9(07) COMP   VALUE ZERO.
015100
015200 01  WR-SWITCHES.
015300     05  WC-SETTLEMENT-EOF-SWITCH      PIC X(01) VALUE 'N'.
015400         88  WC-SETTLEMENT-EOF             VALUE 'Y'.
015500     05  WC-FOUND-SWITCH                PIC X(01) VALUE 'N'.
015600         88  WC-FOUND                       VALUE 'Y'.
015700     05  WC-PAYABLE-SWITCH              PIC X(01) VALUE 'N'.
015800         88  WC-PAYABLE                     VALUE 'Y'.
015900
016000 01  W9-CUST-IDX                   PIC S9(07) COMP  VALUE ZERO.
016100 01  W9-OPER-IDX                   PIC S9(07) COMP  VALUE ZERO.
016200*    WALLET-053 - M0900-FIND-ACCOUNT-BY-ID ALWAYS DROPS ITS
016300*    RESULT HERE.  THE CALLER MOVES IT ON TO W9-CUST-IDX OR
016400*    W9-OPER-IDX DEPENDING ON WHICH ROLE IT JUST LOOKED UP.
016500 01  W9-LOOKUP-IDX                 PIC S9(07) COMP  VALUE ZERO.
016600
016700 01  WC-XFER-ID                    PIC X(36)     VALUE SPACE.
016800 01  WC-XFER-JURISDICTION          PIC X(10)     VALUE SPACE.
016900 01  WC-XFER-TYPE                  PIC X(24)     VALUE SPACE.
017000 01  W9-LEG1-AMOUNT                PIC S9(09)V99 COMP-3 VALUE ZERO.
017100*    WALLET-038 - RAW PACKED BYTES FOR THE LEG1 AMOUNT, FOR A
017200*    DUMP IF ONE IS EVER NEEDED.  NOTE THE PACKED FIELD IS ONLY
017300*    6 BYTES - DO NOT REDEFINE IT WITH A DISPLAY PICTURE OF THE
017400*    SAME DIGIT COUNT, THAT IS 11 BYTES AND OVERRUNS THE ITEM.
017500 01  W9-LEG1-AMOUNT-EDIT REDEFINES W9-LEG1-AMOUNT.
017600     05  FILLER                    PIC X(06).
017700 01  W9-LEG2-AMOUNT                PIC S9(09)V99 COMP-3 VALUE ZERO.
017800 01  WC-ACCTPOST-REJECTED          PIC X(01)     VALUE 'N'.
017900     88  WC-ACCTPOST-WAS-REJECTED     VALUE 'Y'.
018000 01  WC-ACCTPOST-DETAIL            PIC X(80)     VALUE SPACE.
018100
018200 01  WR-TODAY-FIELDS.
018300     05  WE-TODAY-YYYYMMDD         PIC 9(08)     VALUE ZERO.
018400 01  WR-TODAY-ALPHA REDEFINES WR-TODAY-FIELDS.
018500     05  WC-TODAY-ALPHA-8          PIC X(08).
018600 01  WC-XFER-BOOKING-DATE          PIC X(10)     VALUE SPACE.
018700
018800     COPY Z0900-ERROR-WKSTG.
018900
019000 LINKAGE SECTION.
019100 01  LC-MODE                       PIC X(01).
019200     88  LC-MODE-IS-SETTLE            VALUE 'S'.
019300 01  LC-CTL-TOTALS.
019400     05  LC-CTL-FLOW-NAME          PIC X(30).
019500     05  LC-CTL-RECORDS-READ       PIC S9(07) COMP.
019600     05  LC-CTL-APPROVED-COUNT     PIC S9(07) COMP.
019700     05  LC-CTL-REJECTED-COUNT     PIC S9(07) COMP.
019800     05  LC-CTL-TOTAL-AMOUNT       PIC S9(09)V99 COMP-3.
019900
020000 PROCEDURE DIVISION USING LC-MODE LC-CTL-TOTALS.
020100
020200 0000-WALLETSTL.
020300     MOVE 'WALLETSTL' TO WC-MSG-SRCFILE
020400     MOVE ZERO TO LC-CTL-RECORDS-READ LC-CTL-APPROVED-COUNT
020500                  LC-CTL-REJECTED-COUNT
020600     MOVE ZERO TO LC-CTL-TOTAL-AMOUNT
020700     MOVE 'BET SETTLEMENT'    TO LC-CTL-FLOW-NAME
020800     IF LC-MODE-IS-SETTLE
020900         PERFORM A0100-INIT THRU A0100-INIT-EXIT
021000         PERFORM B0100-SUBMIT-SETTLEMENTS
021100                THRU B0100-SUBMIT-SETTLEMENTS-EXIT UNTIL WC-SETTLEMENT-EOF
021200         PERFORM A0900-WRAPUP THRU A0900-WRAPUP-EXIT
021300     ELSE
021400         MOVE '0000-WALLETSTL' TO WC-MSG-PARA
021500         MOVE LC-MODE TO WC-MSG-TBLCURS
021600         PERFORM Z0900-error-routine
021700     END-IF
021800     GOBACK.
021900
022000 A0100-INIT.
022100     ACCEPT WE-TODAY-YYYYMMDD FROM DATE YYYYMMDD
022200     STRING WC-TODAY-ALPHA-8(1:4) '-' WC-TODAY-ALPHA-8(5:2) '-'
022300            WC-TODAY-ALPHA-8(7:2)
022400            DELIMITED BY SIZE INTO WC-XFER-BOOKING-DATE
022500     OPEN INPUT ACCOUNT-MASTER
022600     IF WC-ACCTMSTR-STATUS NOT = '00'
022700         MOVE 'A0100-INIT' TO WC-MSG-PARA
022800         MOVE WC-ACCTMSTR-STATUS TO WC-MSG-FILSTAT
022900         GO TO Z0950-ABEND-EXIT
023000     END-IF
023100     PERFORM M0910-LOAD-ACCOUNT-TABLE THRU M0910-LOAD-ACCOUNT-TABLE-EXIT
023200     CLOSE ACCOUNT-MASTER
023300     MOVE 'N' TO WC-SETTLEMENT-EOF-SWITCH
023400     OPEN INPUT SETTLEMENT-IN
023500     OPEN OUTPUT SETTLEMENT-RESULTS-OUT
023600     READ SETTLEMENT-IN INTO BET-SETTLEMENT-REC
023700         AT END
023800             MOVE 'Y' TO WC-SETTLEMENT-EOF-SWITCH
023900     END-READ.
024000
024100 A0100-INIT-EXIT.
024200     EXIT.
024300
024400 A0900-WRAPUP.
024500     CLOSE SETTLEMENT-IN SETTLEMENT-RESULTS-OUT
024600     OPEN OUTPUT ACCOUNT-MASTER
024700     PERFORM M0920-SAVE-ACCOUNT-TABLE THRU M0920-SAVE-ACCOUNT-TABLE-EXIT
024800     CLOSE ACCOUNT-MASTER.
024900
025000 A0900-WRAPUP-EXIT.
025100     EXIT.
025200
025300 B0100-SUBMIT-SETTLEMENTS.
025400     ADD 1 TO LC-CTL-RECORDS-READ
025500     PERFORM B0200-POST-SETTLEMENTS THRU B0200-POST-SETTLEMENTS-EXIT
025600     READ SETTLEMENT-IN INTO BET-SETTLEMENT-REC
025700         AT END
025800             MOVE 'Y' TO WC-SETTLEMENT-EOF-SWITCH
025900     END-READ.
026000
026100 B0100-SUBMIT-SETTLEMENTS-EXIT.
026200     EXIT.
026300
026400 B0200-POST-SETTLEMENTS.
026500*    WALLET-036/WALLET-038.  THIS SECTION NEVER MOVES 'REJECTED'
026600*    INTO BG-STATUS - THERE IS NO SUCH CONDITION FOR A SETTLEMENT.
026700*    EVERY OUTCOME BELOW IS APPROVED; THE ONLY QUESTION IS
026800*    WHETHER A PAYOUT WAS ACTUALLY POSTED.
026900     MOVE BS-EVENT-ID TO BG-EVENT-ID
027000     MOVE 'APPROVED'  TO BG-STATUS
027100     MOVE BS-CUSTOMER-ID TO WC-XFER-ID
027200     PERFORM M0900-FIND-ACCOUNT-BY-ID THRU M0900-FIND-ACCOUNT-BY-ID-EXIT
027300     IF NOT WC-FOUND
027400         STRING 'No such customer account: ' BS-CUSTOMER-ID
027500                DELIMITED BY SIZE INTO BG-STATUS-DETAIL
027600         ADD 1 TO LC-CTL-APPROVED-COUNT
027700     ELSE
027800         MOVE W9-LOOKUP-IDX TO W9-CUST-IDX
027900         PERFORM B0210-CHECK-PAYOUT-AMOUNT
028000                THRU B0210-CHECK-PAYOUT-AMOUNT-EXIT
028100         IF WC-PAYABLE
028200             MOVE WT-ACCT-OPERATOR-ID(W9-CUST-IDX) TO WC-XFER-ID
028300             PERFORM M0900-FIND-ACCOUNT-BY-ID
028400                    THRU M0900-FIND-ACCOUNT-BY-ID-EXIT
028500             IF NOT WC-FOUND
028600                 MOVE 'Operator account not found - no payout'
028700                         TO BG-STATUS-DETAIL
028800                 ADD 1 TO LC-CTL-APPROVED-COUNT
028900             ELSE
029000                 MOVE W9-LOOKUP-IDX TO W9-OPER-IDX
029100                 PERFORM B0220-POST-PAYOUT THRU B0220-POST-PAYOUT-EXIT
029200                 MOVE 'Settlement payout posted' TO BG-STATUS-DETAIL
029300                 ADD 1 TO LC-CTL-APPROVED-COUNT
029400                 ADD BS-PAYOUT-AMOUNT TO LC-CTL-TOTAL-AMOUNT
029500             END-IF
029600         ELSE
029700             MOVE 'No payout due on this settlement'
029800                     TO BG-STATUS-DETAIL
029900             ADD 1 TO LC-CTL-APPROVED-COUNT
030000         END-IF
030100     END-IF
030200     WRITE SETTLEMENT-OUT-REC FROM BET-SETTLEMENT-RESULT-REC.
030300
030400 B0200-POST-SETTLEMENTS-EXIT.
030500     EXIT.
030600
030700 B0210-CHECK-PAYOUT-AMOUNT.
030800*    WALLET-038.  A ZERO OR NEGATIVE PAYOUT MEANS THE BET LOST -
030900*    THAT IS A VALID, ORDINARY OUTCOME, NOT A REJECT.  WE SIMPLY
031000*    DO NOT POST A LEG PAIR FOR IT.
031100     IF BS-PAYOUT-AMOUNT > ZERO
031200         MOVE 'Y' TO WC-PAYABLE-SWITCH
031300     ELSE
031400         MOVE 'N' TO WC-PAYABLE-SWITCH
031500     END-IF.
031600
031700 B0210-CHECK-PAYOUT-AMOUNT-EXIT.
031800     EXIT.
031900
032000 B0220-POST-PAYOUT.
032100     MOVE BS-EVENT-ID          TO WC-XFER-ID
032200     MOVE WT-ACCT-JURISDICTION(W9-CUST-IDX) TO WC-XFER-JURISDICTION
032300     MOVE 'BET-WAGER-PAYOUT'   TO WC-XFER-TYPE
032400     MOVE BS-PAYOUT-AMOUNT     TO W9-LEG1-AMOUNT
032500     COMPUTE W9-LEG2-AMOUNT ROUNDED = W9-LEG1-AMOUNT * -1
032600     MOVE 'N' TO WC-ACCTPOST-REJECTED
032700     CALL 'ACCTPOST' USING WC-XFER-ID WC-XFER-JURISDICTION
032800         WC-XFER-TYPE WC-XFER-BOOKING-DATE
032900         WT-ACCOUNT-ENTRY(W9-CUST-IDX) W9-LEG1-AMOUNT
033000         WT-ACCOUNT-ENTRY(W9-OPER-IDX) W9-LEG2-AMOUNT
033100         WC-ACCTPOST-REJECTED WC-ACCTPOST-DETAIL
033200     IF WC-ACCTPOST-WAS-REJECTED
033300         MOVE 'B0220-POST-PAYOUT' TO WC-MSG-PARA
033400         MOVE WC-XFER-ID TO WC-MSG-TBLCURS
033500         PERFORM Z0900-error-routine
033600     END-IF.
033700
033800 B0220-POST-PAYOUT-EXIT.
033900     EXIT.
034000
034100 M0900-FIND-ACCOUNT-BY-ID.
034200     MOVE 'N' TO WC-FOUND-SWITCH
034300     SET WX-ACCT-IDX TO 1
034400     SEARCH WT-ACCOUNT-ENTRY
034500         AT END
034600             CONTINUE
034700         WHEN WT-ACCT-ID(WX-ACCT-IDX) = WC-XFER-ID
034800             MOVE 'Y' TO WC-FOUND-SWITCH
034900             SET W9-LOOKUP-IDX TO WX-ACCT-IDX
035000     END-SEARCH.
035100
035200 M0900-FIND-ACCOUNT-BY-ID-EXIT.
035300     EXIT.
035400
035500 M0910-LOAD-ACCOUNT-TABLE.
035600     MOVE ZERO TO WT-ACCOUNT-COUNT
035700     READ ACCOUNT-MASTER INTO ACCT-MASTER-REC
035800         AT END
035900             MOVE '10' TO WC-ACCTMSTR-STATUS
036000     END-READ
036100     PERFORM M0910-LOAD-ONE-ACCOUNT
036200            THRU M0910-LOAD-ONE-ACCOUNT-EXIT UNTIL WC-ACCTMSTR-EOF.
036300
036400 M0910-LOAD-ACCOUNT-TABLE-EXIT.
036500     EXIT.
036600*    WALLET-057 SS  M0910-LOAD-ONE-ACCOUNT SPLIT OUT OF THE OLD
036700*               INLINE PERFORM UNTIL LOOP ABOVE.
036800 M0910-LOAD-ONE-ACCOUNT.
036900     ADD 1 TO WT-ACCOUNT-COUNT
037000     SET WX-ACCT-IDX TO WT-ACCOUNT-COUNT
037100     MOVE ACCT-MASTER-REC TO WT-ACCOUNT-ENTRY(WX-ACCT-IDX)
037200     READ ACCOUNT-MASTER INTO ACCT-MASTER-REC
037300         AT END
037400             MOVE '10' TO WC-ACCTMSTR-STATUS
037500     END-READ.
037600
037700 M0910-LOAD-ONE-ACCOUNT-EXIT.
037800     EXIT.
037900
038000 M0920-SAVE-ACCOUNT-TABLE.
038100     SET WX-ACCT-IDX TO 1
038200     PERFORM M0920-SAVE-ONE-ACCOUNT
038300            THRU M0920-SAVE-ONE-ACCOUNT-EXIT WT-ACCOUNT-COUNT TIMES.
038400
038500 M0920-SAVE-ACCOUNT-TABLE-EXIT.
038600     EXIT.
038700*    WALLET-057 SS  M0920-SAVE-ONE-ACCOUNT SPLIT OUT THE SAME WAY.
038800 M0920-SAVE-ONE-ACCOUNT.
038900     MOVE WT-ACCOUNT-ENTRY(WX-ACCT-IDX) TO ACCT-MASTER-REC
039000     WRITE ACCT-MASTER-REC
039100     SET WX-ACCT-IDX UP BY 1.
039200
039300 M0920-SAVE-ONE-ACCOUNT-EXIT.
039400     EXIT.
039500
039600 Z0900-error-routine.
039700     COPY Z0900-ERROR-ROUTINE.
039800     .
039900*    WALLET-063 PB  Z0950-ABEND-EXIT ADDED - A0100-INIT USED TO
040000*               OPEN ACCOUNT-MASTER AND NEVER LOOK AT THE STATUS
040100*               CODE.  A BAD OPEN NOW TRACES AND ABENDS INSTEAD
040200*               OF RUNNING THE WHOLE SETTLEMENT FLOW AGAINST AN
040300*               EMPTY ACCOUNT TABLE.
040400 Z0950-ABEND-EXIT.
040500     DISPLAY '*** WALLETSTL ABEND - ACCOUNT-MASTER OPEN FAILED ***'
040600     DISPLAY 'PARAGRAPH  : ' WC-MSG-PARA
040700     DISPLAY 'FILE STATUS: ' WC-MSG-FILSTAT
040800     MOVE 16 TO RETURN-CODE
040900     STOP RUN.
