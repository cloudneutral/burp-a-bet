000100******************************************************************
000200*    COPYLIB-PLACEMNT.CPY
000300*
000400*    AUTHORS: PETER B, BERTIL K AND SERGEJS S.
000500*    PURPOSE: BET-PLACEMENT REQUEST AND ITS DISPOSITION, AS
000600*             PROCESSED BY WALLETBET (FORWARD WAGER AND THE
000700*             COMPENSATING WAGER REVERSAL SHARE THIS SHAPE).
000800*    INITIAL VERSION CREATED: 2016-02-12  /BK
000900*
001000*    2016-02-12 BK  WALLET-023  FIRST CUT, STAKE POSTING ONLY.
001100*    2016-02-24 SS  WALLET-027  ADDED BP-ORIGIN - REVERSAL RUNS
001200*               NEED TO TELL WHETHER THE ORIGINAL WAGER
001300*               WAS POSTED BY THIS SAME SERVICE, ELSE WE
001400*               DOUBLE-REVERSE ON A SAGA RETRY.
001500*    2016-03-11 PB  WALLET-034  ADDED BR-JURISDICTION TO THE
001600*               RESULT RECORD FOR THE CONTROL REPORT.
001700******************************************************************
001800    01  BET-PLACEMENT-REC.
001900        03  BP-EVENT-ID                    PIC X(36).
002000        03  BP-CUSTOMER-ID                 PIC X(36).
002100        03  BP-HORSE                       PIC X(40).
002200        03  BP-STAKE-AMOUNT                PIC S9(09)V99 COMP-3.
002300        03  BP-ORIGIN                      PIC X(20).
002400        03  FILLER                         PIC X(20).
002500
002600    01  BET-PLACEMENT-RESULT-REC.
002700        03  BR-EVENT-ID                    PIC X(36).
002800        03  BR-STATUS                      PIC X(10).
002900            88  BR-APPROVED                    VALUE 'APPROVED'.
003000            88  BR-REJECTED                    VALUE 'REJECTED'.
003100        03  BR-JURISDICTION                PIC X(10).
003200        03  BR-STATUS-DETAIL               PIC X(80).
003300        03  FILLER                         PIC X(14).
