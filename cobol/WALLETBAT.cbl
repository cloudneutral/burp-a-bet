000100******************************************************************
000200*    WALLETBAT.CBL
000300*
000400*    PROGRAM-ID.  WALLETBAT
000500*    AUTHOR.      PETER B.
000600*    INSTALLATION. WALLET BATCH SERVICES
000700*    DATE-WRITTEN. 03/11/1996
000800*    DATE-COMPILED.
000900*    SECURITY.    UNCLASSIFIED - INTERNAL LEDGER DATA
001000*
001100*    PURPOSE.  MAIN JOB-STEP DRIVER FOR THE WALLET LEDGER BATCH
001200*    SUITE.  CALLS EACH FLOW SUBPROGRAM ONCE PER RUN, IN A FIXED
001300*    ORDER, COLLECTS EACH CALL'S CONTROL TOTALS, AND PRINTS THE
001400*    RUN-CONTROL-TOTALS REPORT AT THE END.  REWORKED FROM THE OLD
001500*    OPERATOR MENU DRIVER - THE EVALUATE-DRIVEN MENU IS GONE (THIS
001600*    SUITE RUNS UNATTENDED OVERNIGHT), BUT THE OLD 0000-main /
001700*    A0100-init / Z0100-exit-application SHAPE OF THE DRIVER
001800*    ITSELF CARRIES OVER UNCHANGED.
001900*
002000*    CHANGE LOG.
002100*    ----------
002200*    03/11/1996 PB  WALLET-001  FIRST CUT, REWORKED FROM THE OLD
002300*               OPERATOR MENU DRIVER.  FIVE STRAIGHT-LINE JOB
002400*               STEPS REPLACE THE NINE MENU BRANCHES.
002500*    03/25/1996 BK  WALLET-022  ADDED WALLETBET CALLS (MODES 'W'
002600*               AND 'V') ONCE THE WAGER SERVICE WAS READY.
002700*    05/09/1996 SS  WALLET-037  ADDED WALLETSTL CALL (MODE 'S')
002800*               ONCE THE SETTLEMENT SERVICE WAS READY.
002900*    06/02/1996 PB  WALLET-039  Z0200-PRINT-CONTROL-REPORT ADDED -
003000*               UNTIL NOW THE RUN TOTALS WERE ONLY IN THE JOB LOG,
003100*               AND OPERATIONS WANTED A PRINTED REPORT TO FILE.
003200*    11/29/1998 PB  Y2K-001  NO DATE FIELDS OF OUR OWN TO FIX -
003300*               EACH FLOW SUBPROGRAM STAMPS ITS OWN BOOKING DATE.
003400*    09/09/2006 SS  WALLET-054  WB-CTL-TOTALS-TABLE REPLACES FIVE
003500*               SEPARATE WR-CTL-TOTALS GROUPS - THE REPORT
003600*               PARAGRAPH WAS A WALL OF FIVE COPY-PASTED
003700*               PARAGRAPHS THAT HAD DRIFTED OUT OF SYNC WITH EACH
003800*               OTHER TWICE ALREADY.
003900*    04/14/2009 BK  WALLET-058  A0100-INIT AND Z0200-PRINT-
004000*               CONTROL-REPORT WERE LOOPING INLINE WITH PERFORM
004100*               5 TIMES / END-PERFORM - SPLIT THE BODIES OUT TO
004200*               A0110-CLEAR-ONE-CTL-ROW AND Z0220-PRINT-ONE-CTL-
004300*               ROW SO WE GO BACK TO PERFORMING A NAMED
004400*               PARAGRAPH, LIKE EVERYWHERE ELSE IN THIS SUITE.
004500*    07/02/2009 SS  WALLET-060  DL-RECORDS-READ/APPROVED-COUNT/
004600*               REJECTED-COUNT AND DL-TOTAL-AMOUNT (AND THE
004700*               TL- TOTAL-LINE COUNTERPARTS) WERE EDITED WITHOUT
004800*               THE THOUSANDS COMMA, AND THE AMOUNT FIELDS CARRIED
004900*               A TRAILING MINUS NOBODY ASKED FOR.  RE-EDITED TO
005000*               ZZZ,ZZ9 / ZZZ,ZZZ,ZZ9.99 TO MATCH THE FIGURES
005100*               FINANCE ACTUALLY WANTS ON THIS REPORT.  ALSO
005200*               SHRANK THE TRAILING FILLER ON WR-DETAIL-LINE AND
005300*               WR-TOTAL-LINE BY 2 BYTES - THE OLD GROUP RAN ONE
005400*               BYTE PAST THE 132-BYTE RECORD, WHICH IS A SECOND
005500*               BUG THE WIDER AMOUNT PICTURE FORCED US TO NOTICE.
005600*    07/09/2009 BK  WALLET-061  0000-WALLETBAT NOW RUNS THE FIVE
005700*               FLOW PARAGRAPHS AS ONE PERFORM B0100-RUN-
005800*               REGISTRATIONS THRU B0500-RUN-SETTLEMENTS-EXIT
005900*               RANGE INSTEAD OF FIVE SEPARATE PERFORMS - THE
006000*               FIVE STEPS ALWAYS RUN IN THIS FIXED ORDER AND
006100*               NEVER SKIP AROUND, SO THE RANGE READS CLEANER.
006200*               ALSO ADDED A FILE-STATUS CHECK ON THE
006300*               CONTROL-REPORT OPEN IN A0100-INIT, WITH A GO TO
006400*               Z0900-ABEND-EXIT ON A BAD OPEN - NOBODY WAS
006500*               CATCHING THAT BEFORE.
006600*    08/04/2009 SS  WALLET-067  EVERY WS- WORKING-STORAGE ITEM AND
006700*               LK- LINKAGE ITEM IN THIS PROGRAM RENAMED TO THE
006800*               SHOP'S OWN WC-/WE-/W9-/WR- PREFIX SCHEME AND LC-
006900*               FOR LINKAGE - WS-/LK- ARE NOT HOUSE CONVENTIONS
007000*               HERE, NEVER WERE, AND SHOULD NOT HAVE CREPT IN.
007100******************************************************************
007200
007300 IDENTIFICATION DIVISION.
007400 PROGRAM-ID. WALLETBAT.
007500 AUTHOR. PETER B.
007600 INSTALLATION. WALLET BATCH SERVICES.
007700 DATE-WRITTEN. 03/11/1996.
007800 DATE-COMPILED.
007900 SECURITY. UNCLASSIFIED - INTERNAL LEDGER DATA.
008000
008100 ENVIRONMENT DIVISION.
008200 CONFIGURATION SECTION.
008300 SOURCE-COMPUTER. IBM-370.
008400 OBJECT-COMPUTER. IBM-370.
008500 SPECIAL-NAMES.
008600     C01 IS TOP-OF-FORM.
008700
008800 INPUT-OUTPUT SECTION.
008900 FILE-CONTROL.
009000     SELECT CONTROL-REPORT  ASSIGN TO CTLRPT
009100         ORGANIZATION IS SEQUENTIAL
009200         FILE STATUS IS WC-CTLRPT-STATUS.
009300
009400 DATA DIVISION.
009500 FILE SECTION.
009600 FD  CONTROL-REPORT
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 132 CHARACTERS.
009900 01  CONTROL-REPORT-REC            PIC X(132).
010000
010100 WORKING-STORAGE SECTION.
010200 01  WC-CTLRPT-STATUS              PIC X(02)     VALUE '00'.
010300     88  WC-CTLRPT-OK                 VALUE '00'.
010400
010500     COPY Z0900-error-wkstg.
010600
010700*    WALLET-001 - PASSED BY REFERENCE TO EVERY FLOW SUBPROGRAM AS
010800*    LC-MODE; EACH SUBPROGRAM DEFINES ITS OWN 88-LEVELS ON IT.
010900 01  WC-SUB-MODE                   PIC X(01)     VALUE SPACE.
011000
011100*    WALLET-001 - SHAPE MATCHES LC-CTL-TOTALS IN EVERY FLOW
011200*    SUBPROGRAM.  FILLED IN BY THE CALL, THEN CAPTURED INTO THE
011300*    RUN TABLE BELOW BY Z0210-CAPTURE-CTL-TOTALS.
011400 01  WR-CTL-TOTALS.
011500     05  WC-CTL-FLOW-NAME          PIC X(30).
011600     05  W9-CTL-RECORDS-READ       PIC S9(07) COMP.
011700     05  W9-CTL-APPROVED-COUNT     PIC S9(07) COMP.
011800     05  W9-CTL-REJECTED-COUNT     PIC S9(07) COMP.
011900     05  W9-CTL-TOTAL-AMOUNT       PIC S9(09)V99 COMP-3.
012000     05  FILLER                    PIC X(10).
012100*    WALLET-054 - RAW VIEW OF THE CALL RESULT, SAME IDIOM AS
012200*    WB-CTL-TOTALS-TABLE-ALPHA BELOW.  58 BYTES, SAME MATH.
012300 01  WR-CTL-TOTALS-ALPHA REDEFINES WR-CTL-TOTALS PIC X(58).
012400
012500*    WALLET-054 - ONE ROW PER JOB STEP, IN CALL ORDER.  ROW 1 IS
012600*    REGISTRATIONS, ROW 2 REGISTRATION REVERSALS, ROW 3 WAGER
012700*    RESERVATIONS, ROW 4 WAGER REVERSALS, ROW 5 SETTLEMENTS.
012800 01  WB-CTL-TOTALS-TABLE.
012900     05  WB-CTL-ENTRY OCCURS 5 TIMES INDEXED BY WX-CTL-IDX.
013000         10  WB-CTL-FLOW-NAME      PIC X(30).
013100         10  WB-CTL-RECORDS-READ   PIC S9(07) COMP.
013200         10  WB-CTL-APPROVED-COUNT PIC S9(07) COMP.
013300         10  WB-CTL-REJECTED-COUNT PIC S9(07) COMP.
013400         10  WB-CTL-TOTAL-AMOUNT   PIC S9(09)V99 COMP-3.
013500         10  FILLER                PIC X(10).
013600
013700*    WALLET-054 - RAW VIEW OF EACH ROW, SAME IDIOM AS THE
013800*    ACCOUNT-TABLE ALPHA VIEWS OVER IN WALLETREG/WALLETBET/
013900*    WALLETSTL.  58 BYTES PER ROW: 30 NAME + 3*4 COMP COUNTERS +
014000*    6 PACKED AMOUNT + 10 FILLER.
014100 01  WB-CTL-TOTALS-TABLE-ALPHA REDEFINES WB-CTL-TOTALS-TABLE.
014200     05  WB-CTL-ALPHA-ROW OCCURS 5 TIMES PIC X(58).
014300
014400 01  WB-GRAND-RECORDS-READ         PIC S9(07) COMP  VALUE ZERO.
014500 01  WB-GRAND-APPROVED-COUNT       PIC S9(07) COMP  VALUE ZERO.
014600 01  WB-GRAND-REJECTED-COUNT       PIC S9(07) COMP  VALUE ZERO.
014700 01  WB-GRAND-TOTAL-AMOUNT         PIC S9(09)V99 COMP-3 VALUE ZERO.
014800*    WALLET-054 - RAW PACKED BYTES FOR THE GRAND TOTAL, FOR A
014900*    DUMP IF ONE IS EVER NEEDED.  THE PACKED FIELD IS ONLY 6
015000*    BYTES - DO NOT REDEFINE IT WITH A DISPLAY PICTURE OF THE
015100*    SAME DIGIT COUNT, THAT IS 11 BYTES AND OVERRUNS THE ITEM.
015200 01  WB-GRAND-TOTAL-AMOUNT-EDIT REDEFINES WB-GRAND-TOTAL-AMOUNT.
015300     05  FILLER                    PIC X(06).
015400
015500 01  WC-HEADING-1                  PIC X(132)    VALUE
015600     'WALLET BATCH SERVICES - RUN CONTROL TOTALS'.
015700 01  WC-HEADING-2                  PIC X(132)    VALUE
015800     'FLOW                           RECORDS  APPROVED  REJECTED'.
015900
016000 01  WR-DETAIL-LINE.
016100     05  FILLER                    PIC X(02).
016200     05  DL-FLOW-NAME              PIC X(30).
016300     05  FILLER                    PIC X(02).
016400     05  DL-RECORDS-READ           PIC ZZZ,ZZ9.
016500     05  FILLER                    PIC X(02).
016600     05  DL-APPROVED-COUNT         PIC ZZZ,ZZ9.
016700     05  FILLER                    PIC X(02).
016800     05  DL-REJECTED-COUNT         PIC ZZZ,ZZ9.
016900     05  FILLER                    PIC X(02).
017000     05  DL-TOTAL-AMOUNT           PIC ZZZ,ZZZ,ZZ9.99.
017100     05  FILLER                    PIC X(57).
017200
017300 01  WR-TOTAL-LINE.
017400     05  FILLER                    PIC X(02).
017500     05  TL-LABEL                  PIC X(30) VALUE 'GRAND TOTAL'.
017600     05  FILLER                    PIC X(02).
017700     05  TL-RECORDS-READ           PIC ZZZ,ZZ9.
017800     05  FILLER                    PIC X(02).
017900     05  TL-APPROVED-COUNT         PIC ZZZ,ZZ9.
018000     05  FILLER                    PIC X(02).
018100     05  TL-REJECTED-COUNT         PIC ZZZ,ZZ9.
018200     05  FILLER                    PIC X(02).
018300     05  TL-TOTAL-AMOUNT           PIC ZZZ,ZZZ,ZZ9.99.
018400     05  FILLER                    PIC X(57).
018500
018600 PROCEDURE DIVISION.
018700
018800 0000-WALLETBAT.
018900     PERFORM A0100-INIT THRU A0100-INIT-EXIT
019000     PERFORM B0100-RUN-REGISTRATIONS THRU B0500-RUN-SETTLEMENTS-EXIT
019100     PERFORM Z0200-PRINT-CONTROL-REPORT
019200            THRU Z0200-PRINT-CONTROL-REPORT-EXIT
019300     PERFORM Z0100-EXIT-APPLICATION THRU Z0100-EXIT-APPLICATION-EXIT
019400     GOBACK.
019500
019600 A0100-INIT.
019700     MOVE 'WALLETBAT' TO WC-MSG-SRCFILE
019800     SET WX-CTL-IDX TO 1
019900     PERFORM A0110-CLEAR-ONE-CTL-ROW
020000            THRU A0110-CLEAR-ONE-CTL-ROW-EXIT 5 TIMES
020100     OPEN OUTPUT CONTROL-REPORT
020200     IF WC-CTLRPT-STATUS NOT = '00'
020300         MOVE 'A0100-INIT' TO WC-MSG-PARA
020400         MOVE WC-CTLRPT-STATUS TO WC-MSG-FILSTAT
020500         GO TO Z0900-ABEND-EXIT
020600     END-IF.
020700
020800 A0100-INIT-EXIT.
020900     EXIT.
021000*    WALLET-058 BK  A0110-CLEAR-ONE-CTL-ROW SPLIT OUT OF THE OLD
021100*               INLINE PERFORM 5 TIMES LOOP ABOVE.
021200 A0110-CLEAR-ONE-CTL-ROW.
021300     MOVE SPACE TO WB-CTL-FLOW-NAME(WX-CTL-IDX)
021400     MOVE ZERO  TO WB-CTL-RECORDS-READ(WX-CTL-IDX)
021500     MOVE ZERO  TO WB-CTL-APPROVED-COUNT(WX-CTL-IDX)
021600     MOVE ZERO  TO WB-CTL-REJECTED-COUNT(WX-CTL-IDX)
021700     MOVE ZERO  TO WB-CTL-TOTAL-AMOUNT(WX-CTL-IDX)
021800     SET WX-CTL-IDX UP BY 1.
021900
022000 A0110-CLEAR-ONE-CTL-ROW-EXIT.
022100     EXIT.
022200
022300 B0100-RUN-REGISTRATIONS.
022400     MOVE 'R' TO WC-SUB-MODE
022500     CALL 'WALLETREG' USING WC-SUB-MODE WR-CTL-TOTALS
022600     SET WX-CTL-IDX TO 1
022700     PERFORM Z0210-CAPTURE-CTL-TOTALS THRU Z0210-CAPTURE-CTL-TOTALS-EXIT.
022800
022900 B0100-RUN-REGISTRATIONS-EXIT.
023000     EXIT.
023100
023200 B0200-RUN-REGISTRATION-REVERSALS.
023300     MOVE 'X' TO WC-SUB-MODE
023400     CALL 'WALLETREG' USING WC-SUB-MODE WR-CTL-TOTALS
023500     SET WX-CTL-IDX TO 2
023600     PERFORM Z0210-CAPTURE-CTL-TOTALS THRU Z0210-CAPTURE-CTL-TOTALS-EXIT.
023700
023800 B0200-RUN-REGISTRATION-REVERSALS-EXIT.
023900     EXIT.
024000
024100 B0300-RUN-WAGER-RESERVATIONS.
024200     MOVE 'W' TO WC-SUB-MODE
024300     CALL 'WALLETBET' USING WC-SUB-MODE WR-CTL-TOTALS
024400     SET WX-CTL-IDX TO 3
024500     PERFORM Z0210-CAPTURE-CTL-TOTALS THRU Z0210-CAPTURE-CTL-TOTALS-EXIT.
024600
024700 B0300-RUN-WAGER-RESERVATIONS-EXIT.
024800     EXIT.
024900
025000 B0400-RUN-WAGER-REVERSALS.
025100     MOVE 'V' TO WC-SUB-MODE
025200     CALL 'WALLETBET' USING WC-SUB-MODE WR-CTL-TOTALS
025300     SET WX-CTL-IDX TO 4
025400     PERFORM Z0210-CAPTURE-CTL-TOTALS THRU Z0210-CAPTURE-CTL-TOTALS-EXIT.
025500
025600 B0400-RUN-WAGER-REVERSALS-EXIT.
025700     EXIT.
025800
025900 B0500-RUN-SETTLEMENTS.
026000     MOVE 'S' TO WC-SUB-MODE
026100     CALL 'WALLETSTL' USING WC-SUB-MODE WR-CTL-TOTALS
026200     SET WX-CTL-IDX TO 5
026300     PERFORM Z0210-CAPTURE-CTL-TOTALS THRU Z0210-CAPTURE-CTL-TOTALS-EXIT.
026400
026500 B0500-RUN-SETTLEMENTS-EXIT.
026600     EXIT.
026700
026800 Z0210-CAPTURE-CTL-TOTALS.
026900*    WALLET-054.  WR-CTL-TOTALS AND WB-CTL-ENTRY ARE LAID OUT
027000*    IDENTICALLY ON PURPOSE SO THIS ONE MOVE CAPTURES THE WHOLE
027100*    GROUP - NO FIELD-BY-FIELD MOVE LIST TO KEEP IN STEP.
027200     MOVE WR-CTL-TOTALS TO WB-CTL-ENTRY(WX-CTL-IDX)
027300     ADD W9-CTL-RECORDS-READ   TO WB-GRAND-RECORDS-READ
027400     ADD W9-CTL-APPROVED-COUNT TO WB-GRAND-APPROVED-COUNT
027500     ADD W9-CTL-REJECTED-COUNT TO WB-GRAND-REJECTED-COUNT
027600     ADD W9-CTL-TOTAL-AMOUNT   TO WB-GRAND-TOTAL-AMOUNT.
027700
027800 Z0210-CAPTURE-CTL-TOTALS-EXIT.
027900     EXIT.
028000
028100 Z0200-PRINT-CONTROL-REPORT.
028200     WRITE CONTROL-REPORT-REC FROM WC-HEADING-1
028300     WRITE CONTROL-REPORT-REC FROM WC-HEADING-2
028400     SET WX-CTL-IDX TO 1
028500     PERFORM Z0220-PRINT-ONE-CTL-ROW
028600            THRU Z0220-PRINT-ONE-CTL-ROW-EXIT 5 TIMES
028700     MOVE WB-GRAND-RECORDS-READ   TO TL-RECORDS-READ
028800     MOVE WB-GRAND-APPROVED-COUNT TO TL-APPROVED-COUNT
028900     MOVE WB-GRAND-REJECTED-COUNT TO TL-REJECTED-COUNT
029000     MOVE WB-GRAND-TOTAL-AMOUNT   TO TL-TOTAL-AMOUNT
029100     WRITE CONTROL-REPORT-REC FROM WR-TOTAL-LINE.
029200
029300 Z0200-PRINT-CONTROL-REPORT-EXIT.
029400     EXIT.
029500*    WALLET-058 BK  Z0220-PRINT-ONE-CTL-ROW SPLIT OUT THE SAME WAY.
029600 Z0220-PRINT-ONE-CTL-ROW.
029700     MOVE WB-CTL-FLOW-NAME(WX-CTL-IDX)      TO DL-FLOW-NAME
029800     MOVE WB-CTL-RECORDS-READ(WX-CTL-IDX)   TO DL-RECORDS-READ
029900     MOVE WB-CTL-APPROVED-COUNT(WX-CTL-IDX) TO DL-APPROVED-COUNT
030000     MOVE WB-CTL-REJECTED-COUNT(WX-CTL-IDX) TO DL-REJECTED-COUNT
030100     MOVE WB-CTL-TOTAL-AMOUNT(WX-CTL-IDX)   TO DL-TOTAL-AMOUNT
030200     WRITE CONTROL-REPORT-REC FROM WR-DETAIL-LINE
030300     SET WX-CTL-IDX UP BY 1.
030400
030500 Z0220-PRINT-ONE-CTL-ROW-EXIT.
030600     EXIT.
030700
030800 Z0100-EXIT-APPLICATION.
030900*    WALLET-001.  THE OLD "PRESS <ENTER> TO EXIT" PROMPT IS GONE -
031000*    THIS SUITE RUNS AS AN UNATTENDED JOB STEP, NOT AT A TERMINAL.
031100     CLOSE CONTROL-REPORT
031200     DISPLAY 'WALLETBAT RUN COMPLETE'.
031300
031400 Z0100-EXIT-APPLICATION-EXIT.
031500     EXIT.
031600*    WALLET-061 BK  Z0900-ABEND-EXIT ADDED - A0100-INIT USED TO
031700*               OPEN CONTROL-REPORT AND NEVER LOOK AT THE STATUS
031800*               CODE.  NOW A BAD OPEN TRACES AND ABENDS INSTEAD
031900*               OF RUNNING THE WHOLE SUITE AGAINST A REPORT FILE
032000*               THAT NEVER OPENED.
032100*    WALLET-067 SS  EVERY WS- WORKING-STORAGE ITEM AND LK- LINKAGE
032200*               ITEM RENAMED TO THE SHOP'S OWN WC-/WE-/W9-/WR-/LC-
032300*               SCHEME - WS-/LK- ARE NOT HOUSE CONVENTIONS HERE,
032400*               NEVER WERE, AND SHOULD NOT HAVE CREPT IN.
032500 Z0900-ABEND-EXIT.
032600     DISPLAY '*** WALLETBAT ABEND - CONTROL-REPORT OPEN FAILED ***'
032700     DISPLAY 'PARAGRAPH  : ' WC-MSG-PARA
032800     DISPLAY 'FILE STATUS: ' WC-MSG-FILSTAT
032900     MOVE 16 TO RETURN-CODE
033000     STOP RUN.
