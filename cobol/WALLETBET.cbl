000100******************************************************************
000200*    WALLETBET.CBL
000300*
000400*    PROGRAM-ID.  WALLETBET
000500*    AUTHOR.      PETER B.
000600*    INSTALLATION. WALLET BATCH SERVICES
000700*    DATE-WRITTEN. 03/22/1996
000800*    DATE-COMPILED.
000900*    SECURITY.    UNCLASSIFIED - INTERNAL LEDGER DATA
001000*
001100*    PURPOSE.  CALLED BY WALLETBAT TO RUN EITHER SIDE OF THE
001200*    WAGER SERVICE: LC-MODE 'W' RESERVES A STAKE AGAINST A
001300*    CUSTOMER ACCOUNT (OR REJECTS IT FOR NO SUCH ACCOUNT OR
001400*    INSUFFICIENT FUNDS); LC-MODE 'V' REVERSES A PREVIOUSLY
001500*    RESERVED STAKE, UNLESS THE WALLET SERVICE ITSELF ALREADY
001600*    REVERSED IT.  THIS REPLACES THE OLD SEQUENTIAL PAYMENT-FILE
001700*    READER - THE TWO-PASS START/OPEN/DEPOSIT/PAYMENT/END
001800*    TRANCODE DISPATCH IS GONE, BUT THE READ-VALIDATE-COUNT
001900*    SKELETON OF THE OLD FILE READER LIVES ON BELOW.
002000*
002100*    CHANGE LOG.
002200*    ----------
002300*    03/22/1996 PB  WALLET-021  FIRST CUT, REWORKED FROM THE
002400*               OLD SEQUENTIAL PAYMENT-FILE READER - ONE TRANCODE
002500*               (BET PLACEMENT) REPLACES THE OLD '20' PAYMENT POST.
002600*    04/02/1996 BK  WALLET-027  ADDED 210-CHECK-FUNDS - THE
002700*               FIRST CUT POSTED EVERY WAGER REGARDLESS OF
002800*               CUSTOMER BALANCE.
002900*    04/19/1996 SS  WALLET-034  ADDED 120-REVERSE-WAGER AND
003000*               220-CHECK-ORIGIN - WALLET-SERVICE ORIGINATED
003100*               REVERSALS WERE BEING DOUBLE-POSTED.
003200*    11/29/1998 PB  Y2K-007  RUN DATE STAMP NOW ACCEPT FROM
003300*               DATE YYYYMMDD, NOT THE OLD 2-DIGIT YEAR.
003400*    05/14/2003 BK  WALLET-046  WT-ACCOUNT-TABLE-ALPHA ADDED
003500*               FOR THE SAME REASON AS IN WALLETREG - AUDIT
003600*               WANTED A WAY TO PROVE UNUSED SLOTS WERE BLANK.
003700*    09/09/2006 SS  WALLET-051  190-FIND-ACCOUNT-BY-ID RENAMED
003800*               191- (IT WAS SHARING A SECTION NUMBER WITH
003900*               190-LOAD-ACCOUNT-TABLE) AND NO LONGER SETS
004000*               W9-CUST-IDX DIRECTLY - IT DROPS THE FOUND INDEX
004100*               IN W9-LOOKUP-IDX AND LEAVES IT TO THE CALLER TO
004200*               CLAIM IT AS CUSTOMER OR OPERATOR.  110-RESERVE-
004300*               WAGER'S SECOND (OPERATOR) LOOKUP WAS CLOBBERING
004400*               W9-CUST-IDX BEFORE 220-POST-WAGER EVER RAN.
004500*    04/14/2009 BK  WALLET-056  190-LOAD-ACCOUNT-TABLE AND
004600*               195-SAVE-ACCOUNT-TABLE WERE LOOPING INLINE WITH
004700*               END-PERFORM - SPLIT THE BODIES OUT TO 190-LOAD-
004800*               ONE-ACCOUNT AND 195-SAVE-ONE-ACCOUNT SO WE GO
004900*               BACK TO PERFORMING A NAMED PARAGRAPH.
005000*    07/20/2009 SS  WALLET-064  EVERY PERFORM OF A PARAGRAPH THAT
005100*               HAS ITS OWN -EXIT NOW READS PERFORM ... THRU
005200*               ...-EXIT.  ALSO ADDED A FILE-STATUS CHECK ON THE
005300*               ACCOUNT-MASTER OPEN IN 100-INIT, WITH A GO TO
005400*               Z0950-ABEND-EXIT ON A BAD OPEN.
005500*    08/04/2009 SS  WALLET-069  EVERY WS- WORKING-STORAGE ITEM AND
005600*               LK- LINKAGE ITEM IN THIS PROGRAM RENAMED TO THE
005700*               SHOP'S OWN WC-/WE-/W9-/WR- PREFIX SCHEME AND LC-
005800*               FOR LINKAGE - WS-/LK- ARE NOT HOUSE CONVENTIONS
005900*               HERE, NEVER WERE, AND SHOULD NOT HAVE CREPT IN.
006000******************************************************************
006100
006200 IDENTIFICATION DIVISION.
006300 PROGRAM-ID. WALLETBET.
006400 AUTHOR. PETER B.
006500 INSTALLATION. WALLET BATCH SERVICES.
006600 DATE-WRITTEN. 03/22/1996.
006700 DATE-COMPILED.
006800 SECURITY. UNCLASSIFIED - INTERNAL LEDGER DATA.
006900
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SOURCE-COMPUTER. IBM-370.
007300 OBJECT-COMPUTER. IBM-370.
007400 SPECIAL-NAMES.
007500     C01 IS TOP-OF-FORM.
007600
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900     SELECT ACCOUNT-MASTER  ASSIGN TO ACCTMSTR
008000         ORGANIZATION IS SEQUENTIAL
008100         FILE STATUS IS WC-ACCTMSTR-STATUS.
008200     SELECT PLACEMENT-IN  ASSIGN TO PLACEIN
008300         ORGANIZATION IS SEQUENTIAL
008400         FILE STATUS IS WC-PLACEIN-STATUS.
008500     SELECT PLACEMENT-RESULTS-OUT  ASSIGN TO PLACEOUT
008600         ORGANIZATION IS SEQUENTIAL
008700         FILE STATUS IS WC-PLACEOUT-STATUS.
008800
008900 DATA DIVISION.
009000 FILE SECTION.
009100 FD  ACCOUNT-MASTER
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 185 CHARACTERS.
009400     COPY ACCOUNT REPLACING ACCOUNT-REC BY ACCT-MASTER-REC.
009500
009600 FD  PLACEMENT-IN
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 158 CHARACTERS.
009900 01  PLACEMENT-IN-REC              PIC X(158).
010000
010100 FD  PLACEMENT-RESULTS-OUT
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 150 CHARACTERS.
010400 01  PLACEMENT-OUT-REC             PIC X(150).
010500
010600 WORKING-STORAGE SECTION.
010700 01  WC-ACCTMSTR-STATUS            PIC X(02)     VALUE '00'.
010800     88  WC-ACCTMSTR-OK               VALUE '00'.
010900     88  WC-ACCTMSTR-EOF              VALUE '10'.
011000 01  WC-PLACEIN-STATUS             PIC X(02)     VALUE '00'.
011100     88  WC-PLACEIN-OK                VALUE '00'.
011200     88  WC-PLACEIN-EOF               VALUE '10'.
011300 01  WC-PLACEOUT-STATUS            PIC X(02)     VALUE '00'.
011400     88  WC-PLACEOUT-OK               VALUE '00'.
011500
011600     COPY PLACEMNT.
011700
011800*    03/22/1996 PB  WALLET-021  ONE TABLE ENTRY PER ACCOUNT-
011900*    MASTER RECORD, LOADED AT 100-INIT AND REWRITTEN AT 100-END.
012000 01  WT-ACCOUNT-TABLE.
012100     05  WT-ACCOUNT-ENTRY OCCURS 500 TIMES
012200                          INDEXED BY WX-ACCT-IDX.
012300         10  WT-ACCT-ID                 PIC X(36).
012400         10  WT-ACCT-TYPE               PIC X(01).
012500             88  WT-ACCT-CUSTOMER           VALUE 'C'.
012600             88  WT-ACCT-OPERATOR           VALUE 'O'.
012700         10  WT-ACCT-JURISDICTION       PIC X(10).
012800         10  WT-ACCT-NAME               PIC X(60).
012900         10  WT-ACCT-BALANCE            PIC S9(09)V99 COMP-3.
013000         10  WT-ACCT-OPERATOR-ID        PIC X(36).
013100         10  WT-ACCT-ALLOW-NEGATIVE     PIC X(01).
013200             88  WT-ACCT-NEG-ALLOWED        VALUE 'Y'.
013300         10  FILLER                     PIC X(35).
013400
013500*    WALLET-046 - RAW VIEW OF EACH SLOT, USED ONLY TO TEST
013600*    WHETHER A SLOT PAST THE LOADED COUNT IS STILL ALL SPACE.
013700 01  WT-ACCOUNT-TABLE-ALPHA REDEFINES WT-ACCOUNT-TABLE.
013800     05  WT-ACCOUNT-ALPHA-SLOT OCCURS 500 TIMES PIC X(185).
013900
014000 01  WT-ACCOUNT-COUNT              PIC S9(07) COMP   VALUE ZERO.
014100
014200 01  WR-SWITCHES.
014300     05  WC-PLACEMENT-EOF-SWITCH       PIC X(01) VALUE 'N'.
014400         88  WC-PLACEMENT-EOF              VALUE 'Y'.
014500     05  WC-FOUND-SWITCH               PIC X(01) VALUE 'N'.
014600         88  WC-FOUND                      VALUE 'Y'.
014700     05  WC-VALID-PLACEMENT-SWITCH     PIC X(01) VALUE 'Y'.
014800         88  WC-VALID-PLACEMENT            VALUE 'Y'.
014900
015000 01  W9-CUST-IDX                   PIC S9(07) COMP  VALUE ZERO.
015100 01  W9-OPER-IDX                   PIC S9(07) COMP  VALUE ZERO.
015200*    WALLET-046 - 191-FIND-ACCOUNT-BY-ID ALWAYS DROPS ITS RESULT
015300*    HERE.  THE CALLER MOVES IT ON TO W9-CUST-IDX OR W9-OPER-IDX
015400*    DEPENDING ON WHICH ROLE IT JUST LOOKED UP - A SHARED TARGET
015500*    FIELD BURNED US ONCE ALREADY WHEN A SECOND LOOKUP FOR THE
015600*    OPERATOR SIDE QUIETLY OVERWROTE THE CUSTOMER INDEX.
015700 01  W9-LOOKUP-IDX                 PIC S9(07) COMP  VALUE ZERO.
015800
015900 01  WC-XFER-ID                    PIC X(36)     VALUE SPACE.
016000 01  WC-XFER-JURISDICTION          PIC X(10)     VALUE SPACE.
016100 01  WC-XFER-TYPE                  PIC X(24)     VALUE SPACE.
016200 01  W9-LEG1-AMOUNT                PIC S9(09)V99 COMP-3 VALUE ZERO.
016300 01  W9-LEG2-AMOUNT                PIC S9(09)V99 COMP-3 VALUE ZERO.
016400 01  WC-ACCTPOST-REJECTED          PIC X(01)     VALUE 'N'.
016500     88  WC-ACCTPOST-WAS-REJECTED     VALUE 'Y'.
016600 01  WC-ACCTPOST-DETAIL            PIC X(80)     VALUE SPACE.
016700
016800*    WALLET-027 - AVAILABLE BALANCE AFTER THE PROPOSED STAKE,
016900*    CHECKED BEFORE ANY LEG IS EVER POSTED.
017000 01  W9-AVAILABLE-BALANCE          PIC S9(09)V99 COMP-3 VALUE ZERO.
017100*    WALLET-046 IDIOM AGAIN - RAW PACKED BYTES, FOR A DUMP IF
017200*    ONE IS EVER NEEDED.  NOTE THE PACKED FIELD IS ONLY 6 BYTES -
017300*    DO NOT REDEFINE IT WITH A DISPLAY PICTURE OF THE SAME
017400*    DIGIT COUNT, THAT IS 11 BYTES AND OVERRUNS THE ITEM.
017500 01  W9-AVAILABLE-BALANCE-EDIT REDEFINES W9-AVAILABLE-BALANCE.
017600     05  FILLER                    PIC X(06).
017700 01  WE-AVAILABLE-BALANCE-DISP     PIC ZZZZZZZ9.99-.
017800
017900 01  WR-TODAY-FIELDS.
018000     05  WE-TODAY-YYYYMMDD         PIC 9(08)     VALUE ZERO.
018100 01  WR-TODAY-ALPHA REDEFINES WR-TODAY-FIELDS.
018200     05  WC-TODAY-ALPHA-8          PIC X(08).
018300 01  WC-XFER-BOOKING-DATE          PIC X(10)     VALUE SPACE.
018400
018500     COPY Z0900-ERROR-WKSTG.
018600
018700 LINKAGE SECTION.
018800 01  LC-MODE                       PIC X(01).
018900     88  LC-MODE-IS-RESERVE           VALUE 'W'.
019000     88  LC-MODE-IS-REVERSE           VALUE 'V'.
019100 01  LC-CTL-TOTALS.
019200     05  LC-CTL-FLOW-NAME          PIC X(30).
019300     05  LC-CTL-RECORDS-READ       PIC S9(07) COMP.
019400     05  LC-CTL-APPROVED-COUNT     PIC S9(07) COMP.
019500     05  LC-CTL-REJECTED-COUNT     PIC S9(07) COMP.
019600     05  LC-CTL-TOTAL-AMOUNT       PIC S9(09)V99 COMP-3.
019700
019800 PROCEDURE DIVISION USING LC-MODE LC-CTL-TOTALS.
019900
020000 000-WALLETBET.
020100     MOVE 'WALLETBET' TO WC-MSG-SRCFILE
020200     MOVE ZERO TO LC-CTL-RECORDS-READ LC-CTL-APPROVED-COUNT
020300                  LC-CTL-REJECTED-COUNT
020400     MOVE ZERO TO LC-CTL-TOTAL-AMOUNT
020500     PERFORM 100-INIT THRU 100-INIT-EXIT
020600     EVALUATE TRUE
020700         WHEN LC-MODE-IS-RESERVE
020800             MOVE 'WAGER RESERVATION'   TO LC-CTL-FLOW-NAME
020900             PERFORM 100-READ-PLACEMENT-FILE
021000                    THRU 100-READ-PLACEMENT-FILE-EXIT
021100                    UNTIL WC-PLACEMENT-EOF
021200         WHEN LC-MODE-IS-REVERSE
021300             MOVE 'WAGER REVERSAL'      TO LC-CTL-FLOW-NAME
021400             PERFORM 101-READ-PLACEMENT-FILE
021500                    THRU 101-READ-PLACEMENT-FILE-EXIT
021600                    UNTIL WC-PLACEMENT-EOF
021700         WHEN OTHER
021800             MOVE '000-WALLETBET' TO WC-MSG-PARA
021900             MOVE LC-MODE TO WC-MSG-TBLCURS
022000             PERFORM Z0900-error-routine
022100     END-EVALUATE
022200     PERFORM 100-END THRU 100-END-EXIT
022300     GOBACK.
022400
022500 100-INIT.
022600     ACCEPT WE-TODAY-YYYYMMDD FROM DATE YYYYMMDD
022700     STRING WC-TODAY-ALPHA-8(1:4) '-' WC-TODAY-ALPHA-8(5:2) '-'
022800            WC-TODAY-ALPHA-8(7:2)
022900            DELIMITED BY SIZE INTO WC-XFER-BOOKING-DATE
023000     OPEN INPUT ACCOUNT-MASTER
023100     IF WC-ACCTMSTR-STATUS NOT = '00'
023200         MOVE '100-INIT' TO WC-MSG-PARA
023300         MOVE WC-ACCTMSTR-STATUS TO WC-MSG-FILSTAT
023400         GO TO Z0950-ABEND-EXIT
023500     END-IF
023600     PERFORM 190-LOAD-ACCOUNT-TABLE THRU 190-LOAD-ACCOUNT-TABLE-EXIT
023700     CLOSE ACCOUNT-MASTER
023800     MOVE 'N' TO WC-PLACEMENT-EOF-SWITCH
023900     OPEN INPUT PLACEMENT-IN
024000     OPEN OUTPUT PLACEMENT-RESULTS-OUT
024100     READ PLACEMENT-IN INTO BET-PLACEMENT-REC
024200         AT END
024300             MOVE 'Y' TO WC-PLACEMENT-EOF-SWITCH
024400     END-READ.
024500
024600 100-INIT-EXIT.
024700     EXIT.
024800
024900 100-END.
025000     CLOSE PLACEMENT-IN PLACEMENT-RESULTS-OUT
025100     OPEN OUTPUT ACCOUNT-MASTER
025200     PERFORM 195-SAVE-ACCOUNT-TABLE THRU 195-SAVE-ACCOUNT-TABLE-EXIT
025300     CLOSE ACCOUNT-MASTER.
025400
025500 100-END-EXIT.
025600     EXIT.
025700
025800 100-READ-PLACEMENT-FILE.
025900     MOVE 'Y' TO WC-VALID-PLACEMENT-SWITCH
026000     ADD 1 TO LC-CTL-RECORDS-READ
026100     PERFORM 110-RESERVE-WAGER THRU 110-RESERVE-WAGER-EXIT
026200     READ PLACEMENT-IN INTO BET-PLACEMENT-REC
026300         AT END
026400             MOVE 'Y' TO WC-PLACEMENT-EOF-SWITCH
026500     END-READ.
026600
026700 100-READ-PLACEMENT-FILE-EXIT.
026800     EXIT.
026900
027000 101-READ-PLACEMENT-FILE.
027100     MOVE 'Y' TO WC-VALID-PLACEMENT-SWITCH
027200     ADD 1 TO LC-CTL-RECORDS-READ
027300     PERFORM 120-REVERSE-WAGER THRU 120-REVERSE-WAGER-EXIT
027400     READ PLACEMENT-IN INTO BET-PLACEMENT-REC
027500         AT END
027600             MOVE 'Y' TO WC-PLACEMENT-EOF-SWITCH
027700     END-READ.
027800
027900 101-READ-PLACEMENT-FILE-EXIT.
028000     EXIT.
028100
028200 110-RESERVE-WAGER.
028300     MOVE BP-CUSTOMER-ID TO WC-XFER-ID
028400     PERFORM 191-FIND-ACCOUNT-BY-ID THRU 191-FIND-ACCOUNT-BY-ID-EXIT
028500     IF NOT WC-FOUND
028600         MOVE BP-EVENT-ID    TO BR-EVENT-ID
028700         MOVE 'REJECTED'     TO BR-STATUS
028800         MOVE SPACE          TO BR-JURISDICTION
028900         STRING 'No such customer account: ' BP-CUSTOMER-ID
029000                DELIMITED BY SIZE INTO BR-STATUS-DETAIL
029100         ADD 1 TO LC-CTL-REJECTED-COUNT
029200     ELSE
029300         MOVE W9-LOOKUP-IDX TO W9-CUST-IDX
029400         PERFORM 210-CHECK-FUNDS THRU 210-CHECK-FUNDS-EXIT
029500         IF NOT WC-VALID-PLACEMENT
029600             MOVE BP-EVENT-ID    TO BR-EVENT-ID
029700             MOVE 'REJECTED'     TO BR-STATUS
029800             MOVE WT-ACCT-JURISDICTION(W9-CUST-IDX) TO BR-JURISDICTION
029900             STRING 'Insufficient funds: ' WE-AVAILABLE-BALANCE-DISP
030000                    DELIMITED BY SIZE INTO BR-STATUS-DETAIL
030100             ADD 1 TO LC-CTL-REJECTED-COUNT
030200         ELSE
030300             MOVE WT-ACCT-OPERATOR-ID(W9-CUST-IDX) TO WC-XFER-ID
030400             PERFORM 191-FIND-ACCOUNT-BY-ID
030500                    THRU 191-FIND-ACCOUNT-BY-ID-EXIT
030600             IF NOT WC-FOUND
030700                 MOVE BP-EVENT-ID    TO BR-EVENT-ID
030800                 MOVE 'REJECTED'     TO BR-STATUS
030900                 MOVE WT-ACCT-JURISDICTION(W9-CUST-IDX) TO BR-JURISDICTION
031000                 MOVE 'Operator account not found' TO BR-STATUS-DETAIL
031100                 ADD 1 TO LC-CTL-REJECTED-COUNT
031200             ELSE
031300                 MOVE W9-LOOKUP-IDX TO W9-OPER-IDX
031400                 PERFORM 220-POST-WAGER THRU 220-POST-WAGER-EXIT
031500                 MOVE BP-EVENT-ID    TO BR-EVENT-ID
031600                 MOVE 'APPROVED'     TO BR-STATUS
031700                 MOVE WT-ACCT-JURISDICTION(W9-CUST-IDX) TO BR-JURISDICTION
031800                 MOVE 'Bet wager withdrawn' TO BR-STATUS-DETAIL
031900                 ADD 1 TO LC-CTL-APPROVED-COUNT
032000                 ADD BP-STAKE-AMOUNT TO LC-CTL-TOTAL-AMOUNT
032100             END-IF
032200         END-IF
032300     END-IF
032400     WRITE PLACEMENT-OUT-REC FROM BET-PLACEMENT-RESULT-REC.
032500
032600 110-RESERVE-WAGER-EXIT.
032700     EXIT.
032800
032900 120-REVERSE-WAGER.
033000     MOVE BP-CUSTOMER-ID TO WC-XFER-ID
033100     PERFORM 191-FIND-ACCOUNT-BY-ID THRU 191-FIND-ACCOUNT-BY-ID-EXIT
033200     IF NOT WC-FOUND
033300         MOVE BP-EVENT-ID    TO BR-EVENT-ID
033400         MOVE 'REJECTED'     TO BR-STATUS
033500         MOVE SPACE          TO BR-JURISDICTION
033600         STRING 'No such customer account: ' BP-CUSTOMER-ID
033700                DELIMITED BY SIZE INTO BR-STATUS-DETAIL
033800         ADD 1 TO LC-CTL-REJECTED-COUNT
033900     ELSE
034000         MOVE W9-LOOKUP-IDX TO W9-CUST-IDX
034100         MOVE WT-ACCT-OPERATOR-ID(W9-CUST-IDX) TO WC-XFER-ID
034200         PERFORM 191-FIND-ACCOUNT-BY-ID THRU 191-FIND-ACCOUNT-BY-ID-EXIT
034300         IF NOT WC-FOUND
034400             MOVE BP-EVENT-ID    TO BR-EVENT-ID
034500             MOVE 'REJECTED'     TO BR-STATUS
034600             MOVE SPACE          TO BR-JURISDICTION
034700             MOVE 'Operator account not found' TO BR-STATUS-DETAIL
034800             ADD 1 TO LC-CTL-REJECTED-COUNT
034900         ELSE
035000             MOVE W9-LOOKUP-IDX TO W9-OPER-IDX
035100             PERFORM 220-CHECK-ORIGIN THRU 220-CHECK-ORIGIN-EXIT
035200             MOVE BP-EVENT-ID    TO BR-EVENT-ID
035300             MOVE 'APPROVED'     TO BR-STATUS
035400             MOVE WT-ACCT-JURISDICTION(W9-CUST-IDX) TO BR-JURISDICTION
035500             ADD 1 TO LC-CTL-APPROVED-COUNT
035600         END-IF
035700     END-IF
035800     WRITE PLACEMENT-OUT-REC FROM BET-PLACEMENT-RESULT-REC.
035900
036000 120-REVERSE-WAGER-EXIT.
036100     EXIT.
036200
036300 210-CHECK-FUNDS.
036400     MOVE 'Y' TO WC-VALID-PLACEMENT-SWITCH
036500     COMPUTE W9-AVAILABLE-BALANCE ROUNDED =
036600             WT-ACCT-BALANCE(W9-CUST-IDX) - BP-STAKE-AMOUNT
036700     MOVE W9-AVAILABLE-BALANCE TO WE-AVAILABLE-BALANCE-DISP
036800     IF W9-AVAILABLE-BALANCE < ZERO
036900             AND NOT WT-ACCT-NEG-ALLOWED(W9-CUST-IDX)
037000         MOVE 'N' TO WC-VALID-PLACEMENT-SWITCH
037100     END-IF.
037200
037300 210-CHECK-FUNDS-EXIT.
037400     EXIT.
037500
037600 220-POST-WAGER.
037700     MOVE BP-EVENT-ID          TO WC-XFER-ID
037800     MOVE WT-ACCT-JURISDICTION(W9-CUST-IDX) TO WC-XFER-JURISDICTION
037900     MOVE 'BET-WAGER'          TO WC-XFER-TYPE
038000     COMPUTE W9-LEG1-AMOUNT ROUNDED = BP-STAKE-AMOUNT * -1
038100     COMPUTE W9-LEG2-AMOUNT ROUNDED = W9-LEG1-AMOUNT * -1
038200     MOVE 'N' TO WC-ACCTPOST-REJECTED
038300     CALL 'ACCTPOST' USING WC-XFER-ID WC-XFER-JURISDICTION
038400         WC-XFER-TYPE WC-XFER-BOOKING-DATE
038500         WT-ACCOUNT-ENTRY(W9-CUST-IDX) W9-LEG1-AMOUNT
038600         WT-ACCOUNT-ENTRY(W9-OPER-IDX) W9-LEG2-AMOUNT
038700         WC-ACCTPOST-REJECTED WC-ACCTPOST-DETAIL
038800     IF WC-ACCTPOST-WAS-REJECTED
038900         MOVE '220-POST-WAGER' TO WC-MSG-PARA
039000         MOVE WC-XFER-ID TO WC-MSG-TBLCURS
039100         PERFORM Z0900-error-routine
039200     END-IF.
039300
039400 220-POST-WAGER-EXIT.
039500     EXIT.
039600
039700 220-CHECK-ORIGIN.
039800*    WALLET-034.  A REVERSAL THAT ORIGINATED IN THE WALLET
039900*    SERVICE ITSELF MEANS THE WAGER WAS NEVER ACTUALLY POSTED
040000*    TO THE LEDGER (IT WAS REJECTED UP FRONT) - SO THERE IS
040100*    NOTHING TO REVERSE, AND POSTING ANYWAY WOULD DOUBLE-PAY
040200*    THE CUSTOMER.
040300     IF BP-ORIGIN = 'wallet-service'
040400         MOVE 'Bet wager not reversed (same origin)'
040500                 TO BR-STATUS-DETAIL
040600     ELSE
040700         MOVE BP-EVENT-ID          TO WC-XFER-ID
040800         MOVE WT-ACCT-JURISDICTION(W9-CUST-IDX) TO WC-XFER-JURISDICTION
040900         MOVE 'BET-WAGER-REVERSAL' TO WC-XFER-TYPE
041000         MOVE BP-STAKE-AMOUNT      TO W9-LEG1-AMOUNT
041100         COMPUTE W9-LEG2-AMOUNT ROUNDED = W9-LEG1-AMOUNT * -1
041200         MOVE 'N' TO WC-ACCTPOST-REJECTED
041300         CALL 'ACCTPOST' USING WC-XFER-ID WC-XFER-JURISDICTION
041400             WC-XFER-TYPE WC-XFER-BOOKING-DATE
041500             WT-ACCOUNT-ENTRY(W9-CUST-IDX) W9-LEG1-AMOUNT
041600             WT-ACCOUNT-ENTRY(W9-OPER-IDX) W9-LEG2-AMOUNT
041700             WC-ACCTPOST-REJECTED WC-ACCTPOST-DETAIL
041800         IF WC-ACCTPOST-WAS-REJECTED
041900             MOVE '220-CHECK-ORIGIN' TO WC-MSG-PARA
042000             MOVE WC-XFER-ID TO WC-MSG-TBLCURS
042100             PERFORM Z0900-error-routine
042200         ELSE
042300             ADD BP-STAKE-AMOUNT TO LC-CTL-TOTAL-AMOUNT
042400             MOVE 'Bet wager reversed' TO BR-STATUS-DETAIL
042500         END-IF
042600     END-IF.
042700
042800 220-CHECK-ORIGIN-EXIT.
042900     EXIT.
043000
043100 190-LOAD-ACCOUNT-TABLE.
043200     MOVE ZERO TO WT-ACCOUNT-COUNT
043300     READ ACCOUNT-MASTER INTO ACCT-MASTER-REC
043400         AT END
043500             MOVE '10' TO WC-ACCTMSTR-STATUS
043600     END-READ
043700     PERFORM 190-LOAD-ONE-ACCOUNT
043800            THRU 190-LOAD-ONE-ACCOUNT-EXIT UNTIL WC-ACCTMSTR-EOF.
043900
044000 190-LOAD-ACCOUNT-TABLE-EXIT.
044100     EXIT.
044200*    WALLET-056 BK  190-LOAD-ONE-ACCOUNT SPLIT OUT OF THE OLD
044300*               INLINE PERFORM UNTIL LOOP ABOVE.
044400 190-LOAD-ONE-ACCOUNT.
044500     ADD 1 TO WT-ACCOUNT-COUNT
044600     SET WX-ACCT-IDX TO WT-ACCOUNT-COUNT
044700     MOVE ACCT-MASTER-REC TO WT-ACCOUNT-ENTRY(WX-ACCT-IDX)
044800     READ ACCOUNT-MASTER INTO ACCT-MASTER-REC
044900         AT END
045000             MOVE '10' TO WC-ACCTMSTR-STATUS
045100     END-READ.
045200
045300 190-LOAD-ONE-ACCOUNT-EXIT.
045400     EXIT.
045500
045600 195-SAVE-ACCOUNT-TABLE.
045700     SET WX-ACCT-IDX TO 1
045800     PERFORM 195-SAVE-ONE-ACCOUNT
045900            THRU 195-SAVE-ONE-ACCOUNT-EXIT WT-ACCOUNT-COUNT TIMES.
046000
046100 195-SAVE-ACCOUNT-TABLE-EXIT.
046200     EXIT.
046300*    WALLET-056 BK  195-SAVE-ONE-ACCOUNT SPLIT OUT THE SAME WAY.
046400 195-SAVE-ONE-ACCOUNT.
046500     MOVE WT-ACCOUNT-ENTRY(WX-ACCT-IDX) TO ACCT-MASTER-REC
046600     WRITE ACCT-MASTER-REC
046700     SET WX-ACCT-IDX UP BY 1.
046800
046900 195-SAVE-ONE-ACCOUNT-EXIT.
047000     EXIT.
047100
047200 191-FIND-ACCOUNT-BY-ID.
047300     MOVE 'N' TO WC-FOUND-SWITCH
047400     SET WX-ACCT-IDX TO 1
047500     SEARCH WT-ACCOUNT-ENTRY
047600         AT END
047700             CONTINUE
047800         WHEN WT-ACCT-ID(WX-ACCT-IDX) = WC-XFER-ID
047900             MOVE 'Y' TO WC-FOUND-SWITCH
048000             SET W9-LOOKUP-IDX TO WX-ACCT-IDX
048100     END-SEARCH.
048200
048300 191-FIND-ACCOUNT-BY-ID-EXIT.
048400     EXIT.
048500
048600 Z0900-error-routine.
048700     COPY Z0900-ERROR-ROUTINE.
048800     .
048900*    WALLET-064 BK  Z0950-ABEND-EXIT ADDED - 100-INIT USED TO
049000*               OPEN ACCOUNT-MASTER AND NEVER LOOK AT THE STATUS
049100*               CODE.  A BAD OPEN NOW TRACES AND ABENDS INSTEAD
049200*               OF RUNNING THE WHOLE WAGER FLOW AGAINST AN
049300*               EMPTY ACCOUNT TABLE.
049400 Z0950-ABEND-EXIT.
049500     DISPLAY '*** WALLETBET ABEND - ACCOUNT-MASTER OPEN FAILED ***'
049600     DISPLAY 'PARAGRAPH  : ' WC-MSG-PARA
049700     DISPLAY 'FILE STATUS: ' WC-MSG-FILSTAT
049800     MOVE 16 TO RETURN-CODE
049900     STOP RUN.
