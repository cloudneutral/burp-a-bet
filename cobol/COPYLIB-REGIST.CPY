000100******************************************************************
000200*    COPYLIB-REGIST.CPY
000300*
000400*    AUTHORS: PETER B, BERTIL K AND SERGEJS S.
000500*    PURPOSE: CUSTOMER-REGISTRATION REQUEST AND ITS
000600*             DISPOSITION, AS PROCESSED BY WALLETREG.
000700*    INITIAL VERSION CREATED: 2016-02-10  /SS
000800*
000900*    2016-02-10 SS  WALLET-022  FIRST CUT.
001000*    2016-02-17 PB  WALLET-025  ADDED RG-OPERATOR-ID SO A
001100*               REGISTRATION CAN NAME AN EXISTING
001200*               OPERATOR ACCOUNT INSTEAD OF ALWAYS
001300*               CREATING A NEW ONE.
001400*    2016-03-08 BK  WALLET-033  ADDED RR-OPERATOR-ID TO THE
001500*               RESULT RECORD - DOWNSTREAM WANTED THE
001600*               RESOLVED/CREATED OPERATOR ID ECHOED BACK.
001700******************************************************************
001800    01  REGISTRATION-REC.
001900        03  RG-EVENT-ID                    PIC X(36).
002000        03  RG-ENTITY-ID                   PIC X(36).
002100        03  RG-NAME                        PIC X(60).
002200        03  RG-JURISDICTION                PIC X(10).
002300        03  RG-OPERATOR-ID                 PIC X(36).
002400        03  FILLER                         PIC X(20).
002500
002600    01  REGISTRATION-RESULT-REC.
002700        03  RR-EVENT-ID                    PIC X(36).
002800        03  RR-STATUS                      PIC X(10).
002900            88  RR-APPROVED                    VALUE 'APPROVED'.
003000        03  RR-OPERATOR-ID                  PIC X(36).
003100        03  RR-STATUS-DETAIL               PIC X(80).
003200        03  FILLER                         PIC X(10).
