000100******************************************************************
000200*    COPYLIB-SETTLE.CPY
000300*
000400*    AUTHORS: PETER B, BERTIL K AND SERGEJS S.
000500*    PURPOSE: BET-SETTLEMENT REQUEST AND ITS DISPOSITION, AS
000600*             PROCESSED BY WALLETSTL.  SETTLEMENT NEVER
000700*             REJECTS - WORST CASE IS "NO PAYOUT".
000800*    INITIAL VERSION CREATED: 2016-02-14  /PB
000900*
001000*    2016-02-14 PB  WALLET-024A FIRST CUT.
001100*    2016-03-14 BK  WALLET-035  CLARIFIED IN COMMENTS THAT A
001200*               ZERO OR NEGATIVE PAYOUT IS A VALID NO-OP,
001300*               NOT AN ERROR - AUDITORS KEPT ASKING WHY
001400*               NO BG-REJECTED 88-LEVEL EXISTS HERE.
001500******************************************************************
001600    01  BET-SETTLEMENT-REC.
001700        03  BS-EVENT-ID                    PIC X(36).
001800        03  BS-CUSTOMER-ID                 PIC X(36).
001900        03  BS-PAYOUT-AMOUNT               PIC S9(09)V99 COMP-3.
002000        03  FILLER                         PIC X(26).
002100
002200    01  BET-SETTLEMENT-RESULT-REC.
002300        03  BG-EVENT-ID                    PIC X(36).
002400        03  BG-STATUS                      PIC X(10).
002500            88  BG-APPROVED                    VALUE 'APPROVED'.
002600        03  BG-STATUS-DETAIL               PIC X(80).
002700        03  FILLER                         PIC X(10).
