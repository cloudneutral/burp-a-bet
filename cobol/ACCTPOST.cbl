000100******************************************************************
000200*    ACCTPOST.CBL
000300*
000400*    PROGRAM-ID.  ACCTPOST
000500*    AUTHOR.      SERGEJS S.
000600*    INSTALLATION. WALLET BATCH SERVICES
000700*    DATE-WRITTEN. 02/18/1996
000800*    DATE-COMPILED.
000900*    SECURITY.    UNCLASSIFIED - INTERNAL LEDGER DATA
001000*
001100*    PURPOSE.  CALLED BY EVERY FLOW PROGRAM IN THE WALLET
001200*    BATCH SUITE (WALLETREG, WALLETBET, WALLETSTL) TO POST ONE
001300*    BALANCED TWO-LEG TRANSFER AGAINST THE IN-MEMORY ACCOUNT
001400*    TABLE ENTRIES THE CALLER HANDS IN BY REFERENCE, AND TO
001500*    APPEND THE POSTING TO TRANSFER-LOG.  THIS IS THE ONLY
001600*    PLACE IN THE SUITE WHERE AN ACCOUNT BALANCE MAY CHANGE -
001700*    KEEP IT THAT WAY.  A TRANSFER IS EITHER POSTED WHOLE OR
001800*    NOT POSTED AT ALL; THERE IS NO HALF-POSTED STATE.
001900*
002000*    CHANGE LOG.
002100*    ----------
002200*    02/18/1996 SS  WALLET-019  FIRST CUT.  REWORKED FROM THE
002300*               OLD INVOICE-TOTAL-UPDATE SUBROUTINE - THAT ONE
002400*               ONLY EVER TOUCHED ONE DEBTOR RECORD AT A TIME,
002500*               THIS ONE ALWAYS TOUCHES TWO.
002600*    03/02/1996 PB  WALLET-029  ADDED THE NEGATIVE-BALANCE
002700*               GUARD (P110).  WALLETBET ALREADY CHECKS FUNDS
002800*               BEFORE CALLING US, BUT AUDIT WANTED A SECOND
002900*               GUARD HERE IN CASE A FUTURE CALLER FORGETS TO.
003000*    04/14/1996 BK  WALLET-031  COMPUTE ... ROUNDED EVERYWHERE
003100*               AN AMOUNT IS DERIVED - THE OLD CODE TRUNCATED
003200*               AND WE WERE A HALF-ORE SHORT ON TWO SETTLEMENT
003300*               RUNS IN A ROW BEFORE ANYONE NOTICED.
003400*    11/30/1998 SS  Y2K-011  XFER-BOOKING-DATE AND THE WRITTEN
003500*               TRANSFER-LOG RECORD CARRY 4-DIGIT YEARS ONLY;
003600*               CONFIRMED NO WINDOWING NEEDED IN THIS MODULE.
003700*    07/09/2001 PB  WALLET-041  LEG2 NOW ALSO RUNS THROUGH
003800*               P110 - ORIGINALLY ONLY LEG1 WAS GUARDED, BUT
003900*               AN OPERATOR ACCOUNT WITH ALLOW-NEGATIVE SET TO
004000*               'N' BY A BAD CONVERSION RECORD WENT NEGATIVE
004100*               ON A PAYOUT LEG AND NOBODY CAUGHT IT FOR DAYS.
004200*    09/17/2004 BK  WALLET-048  WC-MSG-FILSTAT TRACE POPULATED
004300*               ON A REJECT SO THE CALLING PROGRAM'S ABEND
004400*               DUMP SHOWS WHICH LEG FAILED THE GUARD.
004500*    06/11/2007 SS  WALLET-052  W9-PROPOSED-BALANCE-EDIT WAS
004600*               REDEFINING THE 6-BYTE PACKED BALANCE WITH A
004700*               9-BYTE DISPLAY FILLER AND OVERRUNNING THE ITEM -
004800*               REBUILT AS A 6-BYTE RAW VIEW.  ALSO DROPPED
004900*               WR-TODAY-FIELDS/WR-TODAY-ALPHA, WHICH WERE NEVER
005000*               REFERENCED HERE - WE GET THE BOOKING DATE FROM
005100*               THE CALLER, WE DO NOT COMPUTE OUR OWN "TODAY".
005200*               ADDED WR-CALL-COUNTERS-ALPHA TO KEEP TO THREE
005300*               REDEFINES IN THIS MODULE.
005400*    07/28/2009 SS  WALLET-065  P000/P110/P100/P200/P900 ARE NOW
005500*               PERFORMED AS PERFORM ... THRU ...-EXIT RANGES
005600*               INSTEAD OF BARE PERFORMS OF THE SAME PARAGRAPHS.
005700*               ALSO ADDED A STATUS CHECK ON THE FALLBACK OPEN
005800*               OUTPUT IN P200-WRITE-XFER-LOG, WITH A GO TO
005900*               Z0900-ABEND-EXIT ON A BAD OPEN.
006000*    08/04/2009 SS  WALLET-071  EVERY WS- WORKING-STORAGE ITEM AND
006100*               LK- LINKAGE ITEM IN THIS PROGRAM RENAMED TO THE
006200*               SHOP'S OWN WC-/WE-/W9-/WR- PREFIX SCHEME AND LC-
006300*               FOR LINKAGE - WS-/LK- ARE NOT HOUSE CONVENTIONS
006400*               HERE, NEVER WERE, AND SHOULD NOT HAVE CREPT IN.
006500******************************************************************
006600
006700 IDENTIFICATION DIVISION.
006800 PROGRAM-ID. ACCTPOST.
006900 AUTHOR. SERGEJS S.
007000 INSTALLATION. WALLET BATCH SERVICES.
007100 DATE-WRITTEN. 02/18/1996.
007200 DATE-COMPILED.
007300 SECURITY. UNCLASSIFIED - INTERNAL LEDGER DATA.
007400
007500 ENVIRONMENT DIVISION.
007600 CONFIGURATION SECTION.
007700 SOURCE-COMPUTER. IBM-370.
007800 OBJECT-COMPUTER. IBM-370.
007900 SPECIAL-NAMES.
008000     C01 IS TOP-OF-FORM.
008100
008200 INPUT-OUTPUT SECTION.
008300 FILE-CONTROL.
008400     SELECT TRANSFER-LOG  ASSIGN TO XFERLOG
008500         ORGANIZATION IS SEQUENTIAL
008600         FILE STATUS IS WC-XFERLOG-STATUS.
008700
008800 DATA DIVISION.
008900 FILE SECTION.
009000 FD  TRANSFER-LOG
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 184 CHARACTERS.
009300     COPY TRANSFER REPLACING TRANSFER-REQUEST-REC
009400                                  BY XFERLOG-REC-DATA.
009500
009600 WORKING-STORAGE SECTION.
009700 01  WC-XFERLOG-STATUS            PIC X(02)     VALUE '00'.
009800     88  WC-XFERLOG-OK               VALUE '00'.
009900     88  WC-XFERLOG-EOF              VALUE '10'.
010000*    WALLET-052 SS  NUMERIC VIEW OF THE FILE STATUS, SO WE CAN
010100*    TEST IT WITH A RANGE COMPARE INSTEAD OF A STRING OF 88'S
010200*    WHEN A NEW STATUS CODE TURNS UP THAT NOBODY HAS NAMED YET.
010300 01  WE-XFERLOG-STATUS-NUM REDEFINES WC-XFERLOG-STATUS PIC 99.
010400
010500 01  WC-LOG-OPEN-SWITCH            PIC X(01)     VALUE 'N'.
010600     88  WC-LOG-IS-OPEN              VALUE 'Y'.
010700
010800*    02/18/1996 SS  WALLET-019  W9-PROPOSED-BALANCE CARRIES
010900*    THE SIGNED PROPOSED BALANCE FOR WHICHEVER LEG P110 IS
011000*    CHECKING AT THE TIME.
011100 01  W9-PROPOSED-BALANCE           PIC S9(09)V99 COMP-3
011200                                   VALUE ZERO.
011300*    WALLET-052 SS  RAW PACKED BYTES, FOR A DUMP IF ONE IS EVER
011400*    NEEDED.  THE PACKED FIELD IS ONLY 6 BYTES - DO NOT REDEFINE
011500*    IT WITH A DISPLAY PICTURE OF THE SAME DIGIT COUNT, THAT IS
011600*    9 BYTES AND OVERRUNS THE ITEM.  (THIS IS EXACTLY THE BUG
011700*    WALLET-052 FOUND AND FIXED HERE.)
011800 01  W9-PROPOSED-BALANCE-EDIT REDEFINES W9-PROPOSED-BALANCE.
011900     03  FILLER                    PIC X(06).
012000
012100*    WALLET-048 - EDITED VIEW OF THE PROPOSED BALANCE, USED
012200*    ONLY TO BUILD THE REJECT-DETAIL TEXT FOR THE TRACE.
012300 01  WE-PROPOSED-BALANCE-DISP      PIC ZZZZZZZ9.99-.
012400
012500 01  WR-CALL-COUNTERS.
012600     05  W9-CALL-CNT               PIC S9(7) COMP   VALUE ZERO.
012700     05  W9-REJECT-CNT             PIC S9(7) COMP   VALUE ZERO.
012800     05  W9-LOGWRITE-CNT           PIC S9(7) COMP   VALUE ZERO.
012900*    WALLET-052 SS  RAW VIEW OF THE CALL COUNTERS, SAME IDIOM
013000*    AS THE ACCOUNT-TABLE ALPHA VIEWS OVER IN WALLETREG/WALLETBET -
013100*    THREE PIC S9(7) COMP SLOTS, 4 BYTES APIECE ON THIS BOX.
013200 01  WR-CALL-COUNTERS-ALPHA REDEFINES WR-CALL-COUNTERS.
013300     05  FILLER                    PIC X(12).
013400
013500     COPY Z0900-ERROR-WKSTG.
013600
013700 LINKAGE SECTION.
013800 01  LC-XFER-ID                    PIC X(36).
013900 01  LC-XFER-JURISDICTION          PIC X(10).
014000 01  LC-XFER-TYPE                  PIC X(24).
014100 01  LC-XFER-BOOKING-DATE          PIC X(10).
014200
014300     COPY ACCOUNT REPLACING ACCOUNT-REC BY LEG1-ACCOUNT-REC.
014400 01  LC-LEG1-AMOUNT                PIC S9(09)V99 COMP-3.
014500
014600     COPY ACCOUNT REPLACING ACCOUNT-REC BY LEG2-ACCOUNT-REC.
014700 01  LC-LEG2-AMOUNT                PIC S9(09)V99 COMP-3.
014800
014900 01  LC-ACCTPOST-REJECTED          PIC X(01).
015000     88  ACCTPOST-REJECTED            VALUE 'Y'.
015100     88  ACCTPOST-NOT-REJECTED        VALUE 'N'.
015200 01  LC-ACCTPOST-DETAIL            PIC X(80).
015300
015400 PROCEDURE DIVISION USING LC-XFER-ID LC-XFER-JURISDICTION
015500         LC-XFER-TYPE LC-XFER-BOOKING-DATE
015600         LEG1-ACCOUNT-REC LC-LEG1-AMOUNT
015700         LEG2-ACCOUNT-REC LC-LEG2-AMOUNT
015800         LC-ACCTPOST-REJECTED LC-ACCTPOST-DETAIL.
015900
016000 P000-MAIN-LOGIC.
016100     ADD 1 TO W9-CALL-CNT
016200     MOVE 'N' TO LC-ACCTPOST-REJECTED
016300     MOVE SPACE TO LC-ACCTPOST-DETAIL
016400     PERFORM P110-CHECK-NEGATIVE-ALLOWED
016500            THRU P110-CHECK-NEGATIVE-ALLOWED-EXIT
016600     IF ACCTPOST-NOT-REJECTED
016700         PERFORM P100-APPLY-LEGS THRU P100-APPLY-LEGS-EXIT
016800         PERFORM P200-WRITE-XFER-LOG THRU P200-WRITE-XFER-LOG-EXIT
016900     ELSE
017000         ADD 1 TO W9-REJECT-CNT
017100         MOVE LC-XFER-ID TO WC-MSG-TBLCURS
017200         MOVE 'P000-MAIN-LOGIC' TO WC-MSG-PARA
017300         MOVE 'ACCTPOST' TO WC-MSG-SRCFILE
017400     END-IF
017500     PERFORM P900-CLOSE-XFERLOG THRU P900-CLOSE-XFERLOG-EXIT
017600     GOBACK.
017700
017800 P110-CHECK-NEGATIVE-ALLOWED.
017900*    WALLET-041 / WALLET-048.  EACH LEG IS CHECKED IN TURN;
018000*    THE FIRST LEG THAT WOULD GO NEGATIVE WITHOUT PERMISSION
018100*    REJECTS THE WHOLE TRANSFER - NEITHER LEG IS APPLIED.
018200     COMPUTE W9-PROPOSED-BALANCE ROUNDED =
018300             ACCT-BALANCE OF LEG1-ACCOUNT-REC + LC-LEG1-AMOUNT
018400     IF W9-PROPOSED-BALANCE < ZERO
018500             AND ACCT-ALLOW-NEGATIVE OF LEG1-ACCOUNT-REC NOT = 'Y'
018600         MOVE 'Y' TO LC-ACCTPOST-REJECTED
018700         MOVE W9-PROPOSED-BALANCE TO WE-PROPOSED-BALANCE-DISP
018800         STRING 'LEG1 ' ACCT-ID OF LEG1-ACCOUNT-REC
018900             ' WOULD GO NEGATIVE: ' WE-PROPOSED-BALANCE-DISP
019000             DELIMITED BY SIZE INTO LC-ACCTPOST-DETAIL
019100     END-IF
019200     IF ACCTPOST-NOT-REJECTED
019300         COMPUTE W9-PROPOSED-BALANCE ROUNDED =
019400             ACCT-BALANCE OF LEG2-ACCOUNT-REC + LC-LEG2-AMOUNT
019500         IF W9-PROPOSED-BALANCE < ZERO
019600                 AND ACCT-ALLOW-NEGATIVE OF LEG2-ACCOUNT-REC NOT = 'Y'
019700             MOVE 'Y' TO LC-ACCTPOST-REJECTED
019800             MOVE W9-PROPOSED-BALANCE TO WE-PROPOSED-BALANCE-DISP
019900             STRING 'LEG2 ' ACCT-ID OF LEG2-ACCOUNT-REC
020000                 ' WOULD GO NEGATIVE: ' WE-PROPOSED-BALANCE-DISP
020100                 DELIMITED BY SIZE INTO LC-ACCTPOST-DETAIL
020200         END-IF
020300     END-IF.
020400
020500 P110-CHECK-NEGATIVE-ALLOWED-EXIT.
020600     EXIT.
020700
020800 P100-APPLY-LEGS.
020900*    WALLET-031.  LC-LEG2-AMOUNT IS ALWAYS THE ALGEBRAIC
021000*    NEGATION OF LC-LEG1-AMOUNT - THE CALLER ENFORCES THE
021100*    BALANCED-ENTRY RULE, WE JUST TRUST AND APPLY BOTH LEGS.
021200     COMPUTE ACCT-BALANCE OF LEG1-ACCOUNT-REC ROUNDED =
021300             ACCT-BALANCE OF LEG1-ACCOUNT-REC + LC-LEG1-AMOUNT
021400     COMPUTE ACCT-BALANCE OF LEG2-ACCOUNT-REC ROUNDED =
021500             ACCT-BALANCE OF LEG2-ACCOUNT-REC + LC-LEG2-AMOUNT.
021600
021700 P100-APPLY-LEGS-EXIT.
021800     EXIT.
021900
022000 P200-WRITE-XFER-LOG.
022100     IF NOT WC-LOG-IS-OPEN
022200         OPEN EXTEND TRANSFER-LOG
022300         IF NOT WC-XFERLOG-OK
022400             OPEN OUTPUT TRANSFER-LOG
022500             IF NOT WC-XFERLOG-OK
022600                 MOVE 'P200-WRITE-XFER-LOG' TO WC-MSG-PARA
022700                 MOVE WC-XFERLOG-STATUS TO WC-MSG-FILSTAT
022800                 GO TO Z0900-ABEND-EXIT
022900             END-IF
023000         END-IF
023100         MOVE 'Y' TO WC-LOG-OPEN-SWITCH
023200     END-IF
023300     MOVE LC-XFER-ID           TO XFER-ID OF XFERLOG-REC-DATA
023400     MOVE LC-XFER-JURISDICTION TO XFER-JURISDICTION OF XFERLOG-REC-DATA
023500     MOVE LC-XFER-TYPE         TO XFER-TYPE OF XFERLOG-REC-DATA
023600     MOVE LC-XFER-BOOKING-DATE TO XFER-BOOKING-DATE OF XFERLOG-REC-DATA
023700     MOVE ACCT-ID OF LEG1-ACCOUNT-REC
023800                               TO XFER-LEG1-ACCT-ID OF XFERLOG-REC-DATA
023900     MOVE LC-LEG1-AMOUNT       TO XFER-LEG1-AMOUNT OF XFERLOG-REC-DATA
024000     MOVE ACCT-ID OF LEG2-ACCOUNT-REC
024100                               TO XFER-LEG2-ACCT-ID OF XFERLOG-REC-DATA
024200     MOVE LC-LEG2-AMOUNT       TO XFER-LEG2-AMOUNT OF XFERLOG-REC-DATA
024300     WRITE XFERLOG-REC-DATA
024400     IF NOT WC-XFERLOG-OK
024500         MOVE XFER-ID OF XFERLOG-REC-DATA TO WC-MSG-TBLCURS
024600         MOVE 'P200-WRITE-XFER-LOG' TO WC-MSG-PARA
024700         MOVE WC-XFERLOG-STATUS TO WC-MSG-FILSTAT
024800     END-IF
024900     ADD 1 TO W9-LOGWRITE-CNT.
025000
025100 P200-WRITE-XFER-LOG-EXIT.
025200     EXIT.
025300
025400 P900-CLOSE-XFERLOG.
025500     IF WC-LOG-IS-OPEN
025600         CLOSE TRANSFER-LOG
025700         MOVE 'N' TO WC-LOG-OPEN-SWITCH
025800     END-IF.
025900
026000 P900-CLOSE-XFERLOG-EXIT.
026100     EXIT.
026200*    WALLET-065 SS  Z0900-ABEND-EXIT ADDED - P200-WRITE-XFER-LOG
026300*               TRIED OPEN EXTEND, FELL BACK TO OPEN OUTPUT ON A
026400*               FIRST-TIME RUN, BUT NEVER LOOKED AT THE STATUS
026500*               CODE FROM THE FALLBACK OPEN.  A CALLER POSTING A
026600*               TRANSFER WITH THE LOG UNWRITABLE WOULD BALANCE
026700*               THE ACCOUNT TABLE IN MEMORY WITH NO RECORD OF WHY -
026800*               NOW A BAD FALLBACK OPEN TRACES AND ABENDS THE
026900*               WHOLE RUN INSTEAD.
027000 Z0900-ABEND-EXIT.
027100     DISPLAY '*** ACCTPOST ABEND - TRANSFER-LOG OPEN FAILED ***'
027200     DISPLAY 'PARAGRAPH  : ' WC-MSG-PARA
027300     DISPLAY 'FILE STATUS: ' WC-MSG-FILSTAT
027400     MOVE 16 TO RETURN-CODE
027500     STOP RUN.
