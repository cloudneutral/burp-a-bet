000100******************************************************************
000200*    COPYLIB-ACCOUNT.CPY
000300*
000400*    AUTHORS: PETER B, BERTIL K AND SERGEJS S.
000500*    PURPOSE: LEDGER ACCOUNT MASTER RECORD - ONE ROW PER
000600*             CUSTOMER OR OPERATOR ACCOUNT IN THE WALLET
000700*             SYSTEM.  STANDS IN FOR THE INDEXED ACCOUNT
000800*             STORE; WE KEEP THIS FLAT AND KEY-SORTED SINCE
000900*             THE SHOP'S RUNTIME HAS NO ISAM/KSDS HANDLER.
001000*    INITIAL VERSION CREATED: 2016-02-02  /PB
001100*
001200*    2016-02-02 PB  WALLET-017  FIRST CUT, CUSTOMER ACCOUNTS
001300*               ONLY, NO OPERATOR SIDE YET.
001400*    2016-02-09 BK  WALLET-021  ADDED ACCT-TYPE AND THE
001500*               OPERATOR-ACCOUNT 88-LEVEL; OPERATOR
001600*               ACCOUNTS FUND BONUSES AND ABSORB PAYOUTS.
001700*    2016-02-15 SS  WALLET-024  ADDED ACCT-OPERATOR-ID SO A
001800*               CUSTOMER LEG CAN FIND ITS FUNDING
001900*               OPERATOR WITHOUT A SECOND KEYED READ.
002000*    2016-03-01 PB  WALLET-030  ADDED ACCT-ALLOW-NEGATIVE;
002100*               CUSTOMER ACCOUNTS MUST NEVER POST BELOW
002200*               ZERO, OPERATOR ACCOUNTS MAY.
002300*    2016-04-05 BK  Y2K-004  REVIEWED ALL DATE-BEARING FIELDS
002400*               ON THIS RECORD - NONE CARRY A 2-DIGIT
002500*               YEAR, NO CHANGE REQUIRED.
002600******************************************************************
002700    01  ACCOUNT-REC.
002800        03  ACCT-ID                        PIC X(36).
002900        03  ACCT-TYPE                      PIC X(01).
003000            88  ACCT-CUSTOMER                  VALUE 'C'.
003100            88  ACCT-OPERATOR                  VALUE 'O'.
003200        03  ACCT-JURISDICTION              PIC X(10).
003300        03  ACCT-NAME                      PIC X(60).
003400        03  ACCT-BALANCE                   PIC S9(09)V99 COMP-3.
003500        03  ACCT-OPERATOR-ID               PIC X(36).
003600        03  ACCT-ALLOW-NEGATIVE            PIC X(01).
003700            88  ACCT-NEG-ALLOWED                VALUE 'Y'.
003800        03  FILLER                         PIC X(35).
