000100******************************************************************
000200*    COPYLIB-TRANSFER.CPY
000300*
000400*    AUTHORS: PETER B, BERTIL K AND SERGEJS S.
000500*    PURPOSE: ONE BALANCED TWO-LEG LEDGER POSTING, AS
000600*             APPENDED TO TRANSFER-LOG BY ACCTPOST FOR EVERY
000700*             TRANSFER POSTED ANYWHERE IN THE WALLET BATCH
000800*             SUITE.  THIS IS THE JOURNAL / AUDIT TRAIL.
000900*    INITIAL VERSION CREATED: 2016-02-04  /PB
001000*
001100*    2016-02-04 PB  WALLET-018  FIRST CUT - BONUS LEGS ONLY.
001200*    2016-02-20 SS  WALLET-026  ADDED XFER-TYPE SO THE
001300*               JOURNAL CAN TELL A WAGER FROM A PAYOUT
001400*               FROM A REVERSAL WITHOUT RE-DERIVING IT.
001500*    2016-03-05 BK  WALLET-032  ADDED XFER-BOOKING-DATE; AUDIT
001600*               ASKED FOR A BOOKABLE DATE DISTINCT FROM
001700*               THE SYSTEM DATE THE ENTRY WAS WRITTEN.
001800******************************************************************
001900    01  TRANSFER-REQUEST-REC.
002000        03  XFER-ID                        PIC X(36).
002100        03  XFER-JURISDICTION              PIC X(10).
002200        03  XFER-TYPE                      PIC X(24).
002300        03  XFER-BOOKING-DATE              PIC X(10).
002400        03  XFER-LEG1-ACCT-ID              PIC X(36).
002500        03  XFER-LEG1-AMOUNT               PIC S9(09)V99 COMP-3.
002600        03  XFER-LEG2-ACCT-ID              PIC X(36).
002700        03  XFER-LEG2-AMOUNT               PIC S9(09)V99 COMP-3.
002800        03  FILLER                         PIC X(20).
